000100*****************************************************************
000200* CRSSCOR  -  SCORED COUNTRY OUTPUT RECORD  (SCORED-OUT)         *
000300* ---------------------------------------------------------     *
000400* FULL EXPORT OF EVERY COUNTRY AFTER MERGE / SCORE / CAP /      *
000500* BAND.  FIELDS NOTED BLANK-IF-MISSING CARRY SPACES VIA THE      *
000600* X-REDEFINE WHEN CRSDRIVR 4500-WRITE-SCORED-FILE FINDS THE      *
000700* SOURCE COLUMN MISSING ON CRSTABL.                              *
000800*****************************************************************
000900 01  SCORED-OUT-RECORD.
001000     05  SO-COUNTRY              PIC X(30).
001100     05  SO-ISO2                 PIC X(02).
001200     05  SO-NCSI-SCORE           PIC 9(03)V99.
001300     05  SO-NCSI-SCORE-X REDEFINES
001400         SO-NCSI-SCORE           PIC X(05).
001500     05  SO-SPAM-MAGNITUDE       PIC 9(02)V9.
001600     05  SO-SPAM-MAGNITUDE-X REDEFINES
001700         SO-SPAM-MAGNITUDE       PIC X(03).
001800     05  SO-GCI-SUM              PIC 9(03)V99.
001900     05  SO-APT-GROUP-COUNT      PIC 9(03).
002000     05  SO-EXPLOIT-RANK         PIC 9(04).
002100     05  SO-EXPLOIT-RANK-X REDEFINES
002200         SO-EXPLOIT-RANK         PIC X(04).
002300     05  SO-EXPLOIT-TOTAL-TODAY  PIC 9(09).
002400     05  SO-EXPL-TOT-TODAY-X REDEFINES
002500         SO-EXPLOIT-TOTAL-TODAY  PIC X(09).
002600     05  SO-RISK-SCORE           PIC 9(03)V99.
002700     05  SO-RISK-LEVEL           PIC X(10).
002800     05  FILLER                  PIC X(05).
