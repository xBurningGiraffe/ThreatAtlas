000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 10:05:11 BY  RSTRICKL VERSION 08    !@08A
000300* LAST UPDATE ON 12 FEB 2021 AT 13:40:02 BY  TKAMAU   VERSION 07    !@07A
000400* LAST UPDATE ON 19 JUL 2012 AT 09:05:44 BY  QPELLETR VERSION 06    !@06A
000500* LAST UPDATE ON 30 SEP 2004 AT 15:18:09 BY  DSOUBRA  VERSION 05    !@05A
000600* LAST UPDATE ON 11 JAN 1999 AT 08:40:00 BY  MFARROW  VERSION 04    !@04A
000700* LAST UPDATE ON 06 JUN 1994 AT 14:02:10 BY  RSTRICKL VERSION 03    !@03A
000800* LAST UPDATE ON 14 FEB 1991 AT 10:10:00 BY  RSTRICKL VERSION 02    !@02A
000900* LAST UPDATE ON 19 SEP 1988 AT 09:00:00 BY  RSTRICKL VERSION 01    !@01A
001000 ID DIVISION.
001100 PROGRAM-ID. CRSTOPSI.
001200 AUTHOR. STRICKLAND--MERIDIAN.
001300 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001400               THIS IS THE SHOP'S CORE COUNTRY RISK SCORING
001500               ENGINE.  CALLED ONCE PER RUN FROM CRSDRIVR
001600               3000-SCORE-ALL-ROWS AFTER ALL FOUR FEEDS HAVE
001700               BEEN MERGED INTO CRS-COUNTRY-TABLE.
001800               IMPLEMENTS THE FIVE-CRITERION TOPSIS METHOD --
001900               APT GROUP COUNT, GCI SHORTFALL, NCSI SHORTFALL,
002000               EXPLOIT-RANK SCORE AND SPAM MAGNITUDE ARE TREATED
002100               AS COST CRITERIA, VECTOR-NORMALIZED, WEIGHTED PER
002200               ROW (WITH THE WEIGHT OF ANY MISSING CRITERION
002300               DROPPED OR IMPUTED AND THE REMAINDER RESCALED TO
002400               SUM TO ONE), THEN SCORED BY DISTANCE FROM THE
002500               COLUMN-WISE IDEAL-BEST AND IDEAL-WORST POINTS.
002600               THE RESULT IS STORED BACK INTO CT-RISK-SCORE FOR
002700               EVERY ROW.  NO SQRT OR INTRINSIC FUNCTION IS
002800               AVAILABLE ON THIS COMPILER SO THE DISTANCE AND
002900               COLUMN-NORM SQUARE ROOTS ARE TAKEN BY THE
003000               NEWTON-RAPHSON ITERATION AT PARAGRAPH 1900.
003100 DATE-WRITTEN. 19 SEPTEMBER 1988.
003200 DATE-COMPILED.
003300 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
003400*-----------------------------------------------------------*
003500* CHANGE LOG                                                *
003600*-----------------------------------------------------------*
003700* 19 SEP 1988 RSTRICKL  WR-0877  ORIGINAL CODING -- STRAIGHT        !@01A
003800*             PORT OF THE DISTANCE-RANKING METHOD FROM THE          !@01A
003900*             OLD COUNTRY-EXPOSURE WORKSHEET.                       !@01A
004000* 14 FEB 1991 RSTRICKL  WR-1080  ADDED THE PER-ROW WEIGHT           !@02A
004100*             DROP FOR MISSING NCSI/EXPLOIT/SPAM COLUMNS --         !@02A
004200*             PRIOR VERSION PENALIZED COUNTRIES WITH NO FEED        !@02A
004300*             COVERAGE TOO HARSHLY.                                 !@02A
004400* 06 JUN 1994 RSTRICKL  WR-1349  REPLACED THE CALLED SQRT           !@03A
004500*             SERVICE ROUTINE (RETIRED WITH THE OLD MATH            !@03A
004600*             LIBRARY) WITH AN IN-LINE NEWTON-RAPHSON PASS.         !@03A
004700* 11 JAN 1999 MFARROW   WR-1950  Y2K READINESS REVIEW -- NO         !@04A
004800*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.       !@04A
004900* 30 SEP 2004 DSOUBRA   WR-2560  WIDENED THE COST-MATRIX WORK       !@05A
005000*             FIELDS AFTER THE EXPLOIT-RANK COLUMN STARTED          !@05A
005100*             CARRYING FOUR-DIGIT RANKS.                            !@05A
005200* 19 JUL 2012 QPELLETR  WR-3140  ADDED NCSI IMPUTE MODE (MEDIAN     !@06A
005300*             OF PRESENT SCORES, OR 50) AS AN ALTERNATIVE TO        !@06A
005400*             THE DEFAULT WEIGHT-DROP TREATMENT.                    !@06A
005500* 12 FEB 2021 TKAMAU    WR-3960  CONVERTED THE ROW TABLE TO THE     !@07A
005600*             OCCURS-DEPENDING-ON FORM SHARED WITH CRSPRCAP,        !@07A
005700*             CRSBANDG AND CRSQUERY.                                !@07A
005800* 04 AUG 2026 RSTRICKL  WR-4490  NO LOGIC CHANGE -- ADDED THE       !@08A
005900*             SNAP-DUMP ALIAS FIELDS BELOW SO OPERATIONS CAN        !@08A
006000*             READ THE ACCUMULATORS OFF AN ABEND LISTING.           !@08A
006100*-----------------------------------------------------------*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-370.
006500 OBJECT-COMPUTER. IBM-370.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800     CLASS COST-DIGIT IS '0' THRU '9'.
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 77  PGMNAME                     PIC X(8) VALUE 'CRSTOPSI'.
007200 77  WS-ROW-SUB                  PIC 9(04) COMP.
007300 77  WS-MAX-RANK                 PIC 9(04) COMP.
007400 77  WS-ANY-RANK-SW               PIC X(01) VALUE 'N'.
007500     88  WS-ANY-RANK-YES              VALUE 'Y'.
007600     88  WS-ANY-RANK-NO                VALUE 'N'.
007700 77  WS-WSUM                      PIC S9(3)V9(6) COMP.
007800 77  WS-ROW-WSUM                  PIC S9(3)V9(6) COMP.
007900 77  WS-DENOM                     PIC S9(5)V9(6) COMP.
008000 77  WS-CLOSENESS                 PIC S9(1)V9(6) COMP.
008100 77  WS-BW-APT                    PIC S9(1)V9(6) COMP.
008200 77  WS-BW-GCI                    PIC S9(1)V9(6) COMP.
008300 77  WS-BW-NCSI                   PIC S9(1)V9(6) COMP.
008400 77  WS-BW-EXP                    PIC S9(1)V9(6) COMP.
008500 77  WS-BW-SPAM                   PIC S9(1)V9(6) COMP.
008600 77  WS-NORM-APT                  PIC S9(5)V9(6) COMP.
008700 77  WS-NORM-GCI                  PIC S9(5)V9(6) COMP.
008800 77  WS-NORM-NCSI                 PIC S9(5)V9(6) COMP.
008900 77  WS-NORM-EXP                  PIC S9(5)V9(6) COMP.
009000 77  WS-NORM-SPAM                 PIC S9(5)V9(6) COMP.
009100 77  WS-BEST-APT                  PIC S9(5)V9(6) COMP.
009200 77  WS-BEST-GCI                  PIC S9(5)V9(6) COMP.
009300 77  WS-BEST-NCSI                 PIC S9(5)V9(6) COMP.
009400 77  WS-BEST-EXP                  PIC S9(5)V9(6) COMP.
009500 77  WS-BEST-SPAM                 PIC S9(5)V9(6) COMP.
009600 77  WS-WORST-APT                 PIC S9(5)V9(6) COMP.
009700 77  WS-WORST-GCI                 PIC S9(5)V9(6) COMP.
009800 77  WS-WORST-NCSI                PIC S9(5)V9(6) COMP.
009900 77  WS-WORST-EXP                 PIC S9(5)V9(6) COMP.
010000 77  WS-WORST-SPAM                PIC S9(5)V9(6) COMP.
010100 01  WS-SUMSQ-GRP.
010200     05  WS-SUMSQ-APT             PIC S9(9)V9(6) COMP.
010300     05  WS-SUMSQ-GCI             PIC S9(9)V9(6) COMP.
010400     05  WS-SUMSQ-NCSI            PIC S9(9)V9(6) COMP.
010500     05  WS-SUMSQ-EXP             PIC S9(9)V9(6) COMP.
010600     05  WS-SUMSQ-SPAM            PIC S9(9)V9(6) COMP.
010700* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THESE       !@08A
010800* PACKED ACCUMULATORS IN THE ABEND LISTING WITHOUT UNPACKING.       !@08A
010900 01  WS-SUMSQ-GRP-X REDEFINES WS-SUMSQ-GRP.
011000     05  FILLER                   PIC X(30).
011100 01  WS-MAX-RANK-GRP.
011200     05  WS-MAX-RANK-DUMP         PIC 9(04) COMP.
011300 01  WS-MAX-RANK-GRP-X REDEFINES WS-MAX-RANK-GRP.
011400     05  FILLER                   PIC X(02).
011500 01  WS-NCSI-IMPUTE-GRP.
011600     05  WS-NCSI-IMPUTE-VAL       PIC S9(3)V9(6) COMP.
011700 01  WS-NCSI-IMPUTE-GRP-X REDEFINES WS-NCSI-IMPUTE-GRP.
011800     05  FILLER                   PIC X(04).
011900 01  WS-CALC-TABLE.
012000     05  WS-CALC-ROW OCCURS 300 TIMES INDEXED BY WS-CALC-IDX.
012100         10  WS-C-APT             PIC S9(5)V9(6) COMP.
012200         10  WS-C-GCI             PIC S9(5)V9(6) COMP.
012300         10  WS-C-NCSI            PIC S9(5)V9(6) COMP.
012400         10  WS-C-EXP             PIC S9(5)V9(6) COMP.
012500         10  WS-C-SPAM            PIC S9(5)V9(6) COMP.
012600         10  WS-N-APT             PIC S9(5)V9(6) COMP.
012700         10  WS-N-GCI             PIC S9(5)V9(6) COMP.
012800         10  WS-N-NCSI            PIC S9(5)V9(6) COMP.
012900         10  WS-N-EXP             PIC S9(5)V9(6) COMP.
013000         10  WS-N-SPAM            PIC S9(5)V9(6) COMP.
013100         10  WS-RW-APT            PIC S9(1)V9(6) COMP.
013200         10  WS-RW-GCI            PIC S9(1)V9(6) COMP.
013300         10  WS-RW-NCSI           PIC S9(1)V9(6) COMP.
013400         10  WS-RW-EXP            PIC S9(1)V9(6) COMP.
013500         10  WS-RW-SPAM           PIC S9(1)V9(6) COMP.
013600         10  WS-XW-APT            PIC S9(5)V9(6) COMP.
013700         10  WS-XW-GCI            PIC S9(5)V9(6) COMP.
013800         10  WS-XW-NCSI           PIC S9(5)V9(6) COMP.
013900         10  WS-XW-EXP            PIC S9(5)V9(6) COMP.
014000         10  WS-XW-SPAM           PIC S9(5)V9(6) COMP.
014100         10  WS-D-BEST            PIC S9(5)V9(6) COMP.
014200         10  WS-D-WORST           PIC S9(5)V9(6) COMP.
014300         10  FILLER               PIC X(04).
014400 01  WS-MEDIAN-GRP.
014500     05  WS-MEDIAN-CNT            PIC 9(04) COMP VALUE ZERO.
014600     05  FILLER                   PIC X(04).
014700     05  WS-MEDIAN-VAL OCCURS 300 TIMES PIC S9(3)V9(6) COMP.
014800 77  WS-MEDIAN-SUB                PIC 9(04) COMP.
014900 77  WS-MEDIAN-SUB2                PIC 9(04) COMP.
015000 77  WS-MEDIAN-MID                PIC 9(04) COMP.
015100 77  WS-MEDIAN-REM                PIC 9(04) COMP.
015200 77  WS-MEDIAN-TEMP               PIC S9(3)V9(6) COMP.
015300 77  WS-SQRT-INPUT                PIC S9(9)V9(6) COMP.
015400 77  WS-SQRT-GUESS                PIC S9(9)V9(6) COMP.
015500 77  WS-SQRT-RESULT               PIC S9(9)V9(6) COMP.
015600 77  WS-SQRT-ITER                 PIC 9(02) COMP.
015700 LINKAGE SECTION.
015800 COPY CRSTABL.
015900 01  LK-WEIGHTS.
016000     05  LK-W-APT                 PIC 9V9(4).
016100     05  LK-W-GCI                 PIC 9V9(4).
016200     05  LK-W-NCSI                PIC 9V9(4).
016300     05  LK-W-MAL                 PIC 9V9(4).
016400     05  LK-W-SPAM                PIC 9V9(4).
016500     05  FILLER                   PIC X(05).
016600 01  LK-NCSI-MODE                 PIC X(01).
016700     88  LK-NCSI-DROP                  VALUE 'D'.
016800     88  LK-NCSI-IMPUTE                VALUE 'I'.
016900 PROCEDURE DIVISION USING CRS-COUNTRY-TABLE LK-WEIGHTS
017000         LK-NCSI-MODE.
017100 0100-MAIN-LINE.
017200     PERFORM 0200-INIT-WEIGHTS THRU 0200-EXIT
017300     PERFORM 0300-SCAN-RANK-AND-MEDIAN THRU 0300-EXIT
017400     PERFORM 0400-BUILD-COST-MATRIX THRU 0400-EXIT
017500     PERFORM 0500-NORMALIZE-COLUMNS THRU 0500-EXIT
017600     PERFORM 0600-ROW-WEIGHTS THRU 0600-EXIT
017700     PERFORM 0700-WEIGHTED-MATRIX THRU 0700-EXIT
017800     PERFORM 0800-IDEALS THRU 0800-EXIT
017900     PERFORM 0850-DISTANCES THRU 0850-EXIT
018000     PERFORM 0900-CLOSENESS THRU 0900-EXIT
018100     MOVE WS-MAX-RANK TO WS-MAX-RANK-DUMP
018200     GOBACK
018300     .
018400* STEP 2 -- BASE WEIGHTS, DEFAULTED AND NORMALIZED TO SUM 1.        !@01A
018500 0200-INIT-WEIGHTS.
018600     COMPUTE WS-WSUM = LK-W-APT + LK-W-GCI + LK-W-NCSI +
018700         LK-W-MAL + LK-W-SPAM
018800     IF WS-WSUM > ZERO
018900         COMPUTE WS-BW-APT  ROUNDED = LK-W-APT  / WS-WSUM
019000         COMPUTE WS-BW-GCI  ROUNDED = LK-W-GCI  / WS-WSUM
019100         COMPUTE WS-BW-NCSI ROUNDED = LK-W-NCSI / WS-WSUM
019200         COMPUTE WS-BW-EXP  ROUNDED = LK-W-MAL  / WS-WSUM
019300         COMPUTE WS-BW-SPAM ROUNDED = LK-W-SPAM / WS-WSUM
019400     ELSE
019500         MOVE 0.500000 TO WS-BW-APT
019600         MOVE 0.200000 TO WS-BW-GCI
019700         MOVE 0.200000 TO WS-BW-NCSI
019800         MOVE 0.100000 TO WS-BW-EXP
019900         MOVE 0.100000 TO WS-BW-SPAM
020000     END-IF
020100     .
020200 0200-EXIT.
020300     EXIT.
020400* STEP 3A -- MAX EXPLOIT RANK AND NCSI MEDIAN (IMPUTE MODE).        !@02A
020500 0300-SCAN-RANK-AND-MEDIAN.
020600     MOVE ZERO TO WS-MAX-RANK
020700     SET WS-ANY-RANK-NO TO TRUE
020800     PERFORM 0310-SCAN-RANK-ROW
020900         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
021000     IF LK-NCSI-IMPUTE
021100         PERFORM 0320-COLLECT-NCSI-MEDIAN THRU 0320-EXIT
021200     ELSE
021300         MOVE ZERO TO WS-NCSI-IMPUTE-VAL
021400     END-IF
021500     .
021600 0300-EXIT.
021700     EXIT.
021800 0310-SCAN-RANK-ROW.
021900     IF CT-EXPLOIT-IS-PRESENT(WS-ROW-SUB)
022000         SET WS-ANY-RANK-YES TO TRUE
022100         IF CT-EXPLOIT-RANK(WS-ROW-SUB) > WS-MAX-RANK
022200             MOVE CT-EXPLOIT-RANK(WS-ROW-SUB) TO WS-MAX-RANK
022300         END-IF
022400     END-IF
022500     .
022600 0320-COLLECT-NCSI-MEDIAN.
022700     MOVE ZERO TO WS-MEDIAN-CNT
022800     PERFORM 0321-COLLECT-ROW
022900         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
023000     IF WS-MEDIAN-CNT = ZERO
023100         MOVE 50 TO WS-NCSI-IMPUTE-VAL
023200     ELSE
023300         PERFORM 0330-SORT-MEDIAN THRU 0330-EXIT
023400         PERFORM 0340-PICK-MEDIAN THRU 0340-EXIT
023500     END-IF
023600     .
023700 0320-EXIT.
023800     EXIT.
023900 0321-COLLECT-ROW.
024000     IF CT-NCSI-IS-PRESENT(WS-ROW-SUB)
024100         ADD 1 TO WS-MEDIAN-CNT
024200         MOVE CT-NCSI-SCORE(WS-ROW-SUB) TO
024300             WS-MEDIAN-VAL(WS-MEDIAN-CNT)
024400     END-IF
024500     .
024600 0330-SORT-MEDIAN.
024700     PERFORM 0331-SORT-PASS
024800         VARYING WS-MEDIAN-SUB FROM 1 BY 1
024900         UNTIL WS-MEDIAN-SUB NOT < WS-MEDIAN-CNT
025000     .
025100 0330-EXIT.
025200     EXIT.
025300 0331-SORT-PASS.
025400     PERFORM 0332-SORT-COMPARE
025500         VARYING WS-MEDIAN-SUB2 FROM 1 BY 1
025600         UNTIL WS-MEDIAN-SUB2 > WS-MEDIAN-CNT - WS-MEDIAN-SUB
025700     .
025800 0332-SORT-COMPARE.
025900     IF WS-MEDIAN-VAL(WS-MEDIAN-SUB2) >
026000             WS-MEDIAN-VAL(WS-MEDIAN-SUB2 + 1)
026100         MOVE WS-MEDIAN-VAL(WS-MEDIAN-SUB2) TO WS-MEDIAN-TEMP
026200         MOVE WS-MEDIAN-VAL(WS-MEDIAN-SUB2 + 1) TO
026300             WS-MEDIAN-VAL(WS-MEDIAN-SUB2)
026400         MOVE WS-MEDIAN-TEMP TO WS-MEDIAN-VAL(WS-MEDIAN-SUB2 + 1)
026500     END-IF
026600     .
026700 0340-PICK-MEDIAN.
026800     DIVIDE WS-MEDIAN-CNT BY 2 GIVING WS-MEDIAN-MID
026900         REMAINDER WS-MEDIAN-REM
027000     IF WS-MEDIAN-REM = ZERO
027100         COMPUTE WS-NCSI-IMPUTE-VAL ROUNDED =
027200             (WS-MEDIAN-VAL(WS-MEDIAN-MID) +
027300              WS-MEDIAN-VAL(WS-MEDIAN-MID + 1)) / 2
027400     ELSE
027500         MOVE WS-MEDIAN-VAL(WS-MEDIAN-MID + 1) TO
027600             WS-NCSI-IMPUTE-VAL
027700     END-IF
027800     .
027900 0340-EXIT.
028000     EXIT.
028100* BUILD THE FIVE-CRITERION COST MATRIX, ONE ROW AT A TIME.          !@01A
028200 0400-BUILD-COST-MATRIX.
028300     PERFORM 0410-BUILD-ROW
028400         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
028500     .
028600 0400-EXIT.
028700     EXIT.
028800 0410-BUILD-ROW.
028900     MOVE CT-APT-GROUP-COUNT(WS-ROW-SUB) TO WS-C-APT(WS-ROW-SUB)
029000     IF CT-GCI-IS-MISSING(WS-ROW-SUB)
029100         MOVE 100 TO WS-C-GCI(WS-ROW-SUB)
029200     ELSE
029300         COMPUTE WS-C-GCI(WS-ROW-SUB) =
029400             100 - CT-GCI-SUM(WS-ROW-SUB)
029500     END-IF
029600     PERFORM 0420-BUILD-NCSI-COST
029700     IF WS-ANY-RANK-YES AND CT-EXPLOIT-IS-PRESENT(WS-ROW-SUB)
029800         COMPUTE WS-C-EXP(WS-ROW-SUB) =
029900             WS-MAX-RANK - CT-EXPLOIT-RANK(WS-ROW-SUB) + 1
030000     ELSE
030100         MOVE ZERO TO WS-C-EXP(WS-ROW-SUB)
030200     END-IF
030300     IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
030400         MOVE ZERO TO WS-C-SPAM(WS-ROW-SUB)
030500     ELSE
030600         MOVE CT-SPAM-MAGNITUDE(WS-ROW-SUB) TO
030700             WS-C-SPAM(WS-ROW-SUB)
030800     END-IF
030900     .
031000 0420-BUILD-NCSI-COST.
031100     IF CT-NCSI-IS-MISSING(WS-ROW-SUB)
031200         IF LK-NCSI-IMPUTE
031300             COMPUTE WS-C-NCSI(WS-ROW-SUB) =
031400                 100 - WS-NCSI-IMPUTE-VAL
031500         ELSE
031600             MOVE 100 TO WS-C-NCSI(WS-ROW-SUB)
031700         END-IF
031800     ELSE
031900         COMPUTE WS-C-NCSI(WS-ROW-SUB) =
032000             100 - CT-NCSI-SCORE(WS-ROW-SUB)
032100     END-IF
032200     .
032300* STEP 1 -- VECTOR NORMALIZATION BY COLUMN L2 NORM.                 !@01A
032400 0500-NORMALIZE-COLUMNS.
032500     MOVE ZERO TO WS-SUMSQ-APT WS-SUMSQ-GCI WS-SUMSQ-NCSI
032600                  WS-SUMSQ-EXP WS-SUMSQ-SPAM
032700     PERFORM 0510-ACCUM-SUMSQ
032800         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
032900     MOVE WS-SUMSQ-APT TO WS-SQRT-INPUT
033000     PERFORM 1900-SQRT THRU 1900-EXIT
033100     MOVE WS-SQRT-RESULT TO WS-NORM-APT
033200     MOVE WS-SUMSQ-GCI TO WS-SQRT-INPUT
033300     PERFORM 1900-SQRT THRU 1900-EXIT
033400     MOVE WS-SQRT-RESULT TO WS-NORM-GCI
033500     MOVE WS-SUMSQ-NCSI TO WS-SQRT-INPUT
033600     PERFORM 1900-SQRT THRU 1900-EXIT
033700     MOVE WS-SQRT-RESULT TO WS-NORM-NCSI
033800     MOVE WS-SUMSQ-EXP TO WS-SQRT-INPUT
033900     PERFORM 1900-SQRT THRU 1900-EXIT
034000     MOVE WS-SQRT-RESULT TO WS-NORM-EXP
034100     MOVE WS-SUMSQ-SPAM TO WS-SQRT-INPUT
034200     PERFORM 1900-SQRT THRU 1900-EXIT
034300     MOVE WS-SQRT-RESULT TO WS-NORM-SPAM
034400     IF WS-NORM-APT = ZERO
034500         MOVE 1 TO WS-NORM-APT
034600     END-IF
034700     IF WS-NORM-GCI = ZERO
034800         MOVE 1 TO WS-NORM-GCI
034900     END-IF
035000     IF WS-NORM-NCSI = ZERO
035100         MOVE 1 TO WS-NORM-NCSI
035200     END-IF
035300     IF WS-NORM-EXP = ZERO
035400         MOVE 1 TO WS-NORM-EXP
035500     END-IF
035600     IF WS-NORM-SPAM = ZERO
035700         MOVE 1 TO WS-NORM-SPAM
035800     END-IF
035900     PERFORM 0520-DIVIDE-ROW
036000         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
036100     .
036200 0500-EXIT.
036300     EXIT.
036400 0510-ACCUM-SUMSQ.
036500     COMPUTE WS-SUMSQ-APT = WS-SUMSQ-APT +
036600         WS-C-APT(WS-ROW-SUB) ** 2
036700     COMPUTE WS-SUMSQ-GCI = WS-SUMSQ-GCI +
036800         WS-C-GCI(WS-ROW-SUB) ** 2
036900     COMPUTE WS-SUMSQ-NCSI = WS-SUMSQ-NCSI +
037000         WS-C-NCSI(WS-ROW-SUB) ** 2
037100     COMPUTE WS-SUMSQ-EXP = WS-SUMSQ-EXP +
037200         WS-C-EXP(WS-ROW-SUB) ** 2
037300     COMPUTE WS-SUMSQ-SPAM = WS-SUMSQ-SPAM +
037400         WS-C-SPAM(WS-ROW-SUB) ** 2
037500     .
037600 0520-DIVIDE-ROW.
037700     COMPUTE WS-N-APT(WS-ROW-SUB) ROUNDED =
037800         WS-C-APT(WS-ROW-SUB) / WS-NORM-APT
037900     COMPUTE WS-N-GCI(WS-ROW-SUB) ROUNDED =
038000         WS-C-GCI(WS-ROW-SUB) / WS-NORM-GCI
038100     COMPUTE WS-N-NCSI(WS-ROW-SUB) ROUNDED =
038200         WS-C-NCSI(WS-ROW-SUB) / WS-NORM-NCSI
038300     COMPUTE WS-N-EXP(WS-ROW-SUB) ROUNDED =
038400         WS-C-EXP(WS-ROW-SUB) / WS-NORM-EXP
038500     COMPUTE WS-N-SPAM(WS-ROW-SUB) ROUNDED =
038600         WS-C-SPAM(WS-ROW-SUB) / WS-NORM-SPAM
038700     .
038800* STEP 3B -- PER-ROW WEIGHT DROP AND RENORMALIZE TO SUM 1.          !@02A
038900 0600-ROW-WEIGHTS.
039000     PERFORM 0610-ROW-WEIGHT-CALC
039100         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
039200     .
039300 0600-EXIT.
039400     EXIT.
039500 0610-ROW-WEIGHT-CALC.
039600     MOVE WS-BW-APT TO WS-RW-APT(WS-ROW-SUB)
039700     MOVE WS-BW-GCI TO WS-RW-GCI(WS-ROW-SUB)
039800     IF LK-NCSI-DROP AND CT-NCSI-IS-MISSING(WS-ROW-SUB)
039900         MOVE ZERO TO WS-RW-NCSI(WS-ROW-SUB)
040000     ELSE
040100         MOVE WS-BW-NCSI TO WS-RW-NCSI(WS-ROW-SUB)
040200     END-IF
040300     IF WS-ANY-RANK-NO OR CT-EXPLOIT-IS-MISSING(WS-ROW-SUB)
040400         MOVE ZERO TO WS-RW-EXP(WS-ROW-SUB)
040500     ELSE
040600         MOVE WS-BW-EXP TO WS-RW-EXP(WS-ROW-SUB)
040700     END-IF
040800     IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
040900         MOVE ZERO TO WS-RW-SPAM(WS-ROW-SUB)
041000     ELSE
041100         MOVE WS-BW-SPAM TO WS-RW-SPAM(WS-ROW-SUB)
041200     END-IF
041300     COMPUTE WS-ROW-WSUM =
041400         WS-RW-APT(WS-ROW-SUB) + WS-RW-GCI(WS-ROW-SUB) +
041500         WS-RW-NCSI(WS-ROW-SUB) + WS-RW-EXP(WS-ROW-SUB) +
041600         WS-RW-SPAM(WS-ROW-SUB)
041700     IF WS-ROW-WSUM = ZERO
041800         MOVE 1 TO WS-ROW-WSUM
041900     END-IF
042000     COMPUTE WS-RW-APT(WS-ROW-SUB) ROUNDED =
042100         WS-RW-APT(WS-ROW-SUB) / WS-ROW-WSUM
042200     COMPUTE WS-RW-GCI(WS-ROW-SUB) ROUNDED =
042300         WS-RW-GCI(WS-ROW-SUB) / WS-ROW-WSUM
042400     COMPUTE WS-RW-NCSI(WS-ROW-SUB) ROUNDED =
042500         WS-RW-NCSI(WS-ROW-SUB) / WS-ROW-WSUM
042600     COMPUTE WS-RW-EXP(WS-ROW-SUB) ROUNDED =
042700         WS-RW-EXP(WS-ROW-SUB) / WS-ROW-WSUM
042800     COMPUTE WS-RW-SPAM(WS-ROW-SUB) ROUNDED =
042900         WS-RW-SPAM(WS-ROW-SUB) / WS-ROW-WSUM
043000     .
043100* STEP 4 -- WEIGHTED NORMALIZED MATRIX.                             !@01A
043200 0700-WEIGHTED-MATRIX.
043300     PERFORM 0710-ROW-WEIGHTED
043400         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
043500     .
043600 0700-EXIT.
043700     EXIT.
043800 0710-ROW-WEIGHTED.
043900     COMPUTE WS-XW-APT(WS-ROW-SUB) ROUNDED =
044000         WS-N-APT(WS-ROW-SUB) * WS-RW-APT(WS-ROW-SUB)
044100     COMPUTE WS-XW-GCI(WS-ROW-SUB) ROUNDED =
044200         WS-N-GCI(WS-ROW-SUB) * WS-RW-GCI(WS-ROW-SUB)
044300     COMPUTE WS-XW-NCSI(WS-ROW-SUB) ROUNDED =
044400         WS-N-NCSI(WS-ROW-SUB) * WS-RW-NCSI(WS-ROW-SUB)
044500     COMPUTE WS-XW-EXP(WS-ROW-SUB) ROUNDED =
044600         WS-N-EXP(WS-ROW-SUB) * WS-RW-EXP(WS-ROW-SUB)
044700     COMPUTE WS-XW-SPAM(WS-ROW-SUB) ROUNDED =
044800         WS-N-SPAM(WS-ROW-SUB) * WS-RW-SPAM(WS-ROW-SUB)
044900     .
045000* STEP 5 -- COLUMN-WISE IDEAL-BEST (MIN) AND IDEAL-WORST (MAX).     !@01A
045100 0800-IDEALS.
045200     MOVE WS-XW-APT(1) TO WS-BEST-APT WS-WORST-APT
045300     MOVE WS-XW-GCI(1) TO WS-BEST-GCI WS-WORST-GCI
045400     MOVE WS-XW-NCSI(1) TO WS-BEST-NCSI WS-WORST-NCSI
045500     MOVE WS-XW-EXP(1) TO WS-BEST-EXP WS-WORST-EXP
045600     MOVE WS-XW-SPAM(1) TO WS-BEST-SPAM WS-WORST-SPAM
045700     PERFORM 0810-IDEAL-ROW
045800         VARYING WS-ROW-SUB FROM 2 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
045900     .
046000 0800-EXIT.
046100     EXIT.
046200 0810-IDEAL-ROW.
046300     IF WS-XW-APT(WS-ROW-SUB) < WS-BEST-APT
046400         MOVE WS-XW-APT(WS-ROW-SUB) TO WS-BEST-APT
046500     END-IF
046600     IF WS-XW-APT(WS-ROW-SUB) > WS-WORST-APT
046700         MOVE WS-XW-APT(WS-ROW-SUB) TO WS-WORST-APT
046800     END-IF
046900     IF WS-XW-GCI(WS-ROW-SUB) < WS-BEST-GCI
047000         MOVE WS-XW-GCI(WS-ROW-SUB) TO WS-BEST-GCI
047100     END-IF
047200     IF WS-XW-GCI(WS-ROW-SUB) > WS-WORST-GCI
047300         MOVE WS-XW-GCI(WS-ROW-SUB) TO WS-WORST-GCI
047400     END-IF
047500     IF WS-XW-NCSI(WS-ROW-SUB) < WS-BEST-NCSI
047600         MOVE WS-XW-NCSI(WS-ROW-SUB) TO WS-BEST-NCSI
047700     END-IF
047800     IF WS-XW-NCSI(WS-ROW-SUB) > WS-WORST-NCSI
047900         MOVE WS-XW-NCSI(WS-ROW-SUB) TO WS-WORST-NCSI
048000     END-IF
048100     IF WS-XW-EXP(WS-ROW-SUB) < WS-BEST-EXP
048200         MOVE WS-XW-EXP(WS-ROW-SUB) TO WS-BEST-EXP
048300     END-IF
048400     IF WS-XW-EXP(WS-ROW-SUB) > WS-WORST-EXP
048500         MOVE WS-XW-EXP(WS-ROW-SUB) TO WS-WORST-EXP
048600     END-IF
048700     IF WS-XW-SPAM(WS-ROW-SUB) < WS-BEST-SPAM
048800         MOVE WS-XW-SPAM(WS-ROW-SUB) TO WS-BEST-SPAM
048900     END-IF
049000     IF WS-XW-SPAM(WS-ROW-SUB) > WS-WORST-SPAM
049100         MOVE WS-XW-SPAM(WS-ROW-SUB) TO WS-WORST-SPAM
049200     END-IF
049300     .
049400* STEP 6 -- EUCLIDEAN DISTANCE FROM IDEAL-BEST AND IDEAL-WORST.     !@01A
049500 0850-DISTANCES.
049600     PERFORM 0860-DISTANCE-ROW
049700         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
049800     .
049900 0850-EXIT.
050000     EXIT.
050100 0860-DISTANCE-ROW.
050200     COMPUTE WS-SQRT-INPUT =
050300         (WS-XW-APT(WS-ROW-SUB)  - WS-BEST-APT)  ** 2 +
050400         (WS-XW-GCI(WS-ROW-SUB)  - WS-BEST-GCI)  ** 2 +
050500         (WS-XW-NCSI(WS-ROW-SUB) - WS-BEST-NCSI) ** 2 +
050600         (WS-XW-EXP(WS-ROW-SUB)  - WS-BEST-EXP)  ** 2 +
050700         (WS-XW-SPAM(WS-ROW-SUB) - WS-BEST-SPAM) ** 2
050800     PERFORM 1900-SQRT THRU 1900-EXIT
050900     MOVE WS-SQRT-RESULT TO WS-D-BEST(WS-ROW-SUB)
051000     COMPUTE WS-SQRT-INPUT =
051100         (WS-XW-APT(WS-ROW-SUB)  - WS-WORST-APT)  ** 2 +
051200         (WS-XW-GCI(WS-ROW-SUB)  - WS-WORST-GCI)  ** 2 +
051300         (WS-XW-NCSI(WS-ROW-SUB) - WS-WORST-NCSI) ** 2 +
051400         (WS-XW-EXP(WS-ROW-SUB)  - WS-WORST-EXP)  ** 2 +
051500         (WS-XW-SPAM(WS-ROW-SUB) - WS-WORST-SPAM) ** 2
051600     PERFORM 1900-SQRT THRU 1900-EXIT
051700     MOVE WS-SQRT-RESULT TO WS-D-WORST(WS-ROW-SUB)
051800     .
051900* STEP 7 -- CLOSENESS COEFFICIENT AND FINAL 0-100 RISK SCORE.       !@01A
052000 0900-CLOSENESS.
052100     PERFORM 0910-CLOSENESS-ROW
052200         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
052300     .
052400 0900-EXIT.
052500     EXIT.
052600 0910-CLOSENESS-ROW.
052700     COMPUTE WS-DENOM =
052800         WS-D-BEST(WS-ROW-SUB) + WS-D-WORST(WS-ROW-SUB)
052900     IF WS-DENOM = ZERO
053000         MOVE 1 TO WS-DENOM
053100     END-IF
053200     COMPUTE WS-CLOSENESS ROUNDED =
053300         WS-D-WORST(WS-ROW-SUB) / WS-DENOM
053400     COMPUTE CT-RISK-SCORE(WS-ROW-SUB) ROUNDED =
053500         (1 - WS-CLOSENESS) * 100
053600     .
053700* GENERAL-PURPOSE SQUARE ROOT -- NEWTON-RAPHSON, 14 PASSES.         !@03A
053800* REPLACES THE CALLED MATH-LIBRARY SQRT SERVICE RETIRED IN 1994.    !@03A
053900 1900-SQRT.
054000     IF WS-SQRT-INPUT <= ZERO
054100         MOVE ZERO TO WS-SQRT-RESULT
054200     ELSE
054300         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
054400         PERFORM 1910-SQRT-STEP
054500             VARYING WS-SQRT-ITER FROM 1 BY 1 UNTIL
054600                 WS-SQRT-ITER > 14
054700         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
054800     END-IF
054900     .
055000 1900-EXIT.
055100     EXIT.
055200 1910-SQRT-STEP.
055300     COMPUTE WS-SQRT-GUESS ROUNDED =
055400         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2
055500     .
