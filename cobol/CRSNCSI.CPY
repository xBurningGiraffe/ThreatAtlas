000100*****************************************************************
000200* CRSNCSI  -  NATIONAL CYBER SECURITY INDEX EXTRACT RECORD       *
000300* ---------------------------------------------------------     *
000400* ONE RECORD PER COUNTRY AS PUBLISHED BY THE INDEX.  JOINED TO  *
000500* BASE-IN BY CLEANED NAME (CRSNAMCL) IN CRSDRIVR 2000-MERGE-NCSI *
000600*****************************************************************
000700 01  NCSI-IN-RECORD.
000800     05  NI-COUNTRY              PIC X(30).
000900     05  NI-NCSI-SCORE           PIC 9(03)V99.
001000     05  NI-NCSI-SCORE-X REDEFINES
001100         NI-NCSI-SCORE           PIC X(05).
001200     05  NI-NCSI-RANK            PIC 9(04).
001300     05  NI-NCSI-RANK-X REDEFINES
001400         NI-NCSI-RANK            PIC X(04).
001500     05  FILLER                  PIC X(11).
