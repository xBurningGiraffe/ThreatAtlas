000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 15:12:08 BY  RSTRICKL VERSION 04     @04A
000300* LAST UPDATE ON 17 FEB 2011 AT 11:02:50 BY  DSOUBRA  VERSION 03     @03A
000400* LAST UPDATE ON 25 JAN 1999 AT 09:02:00 BY  MFARROW  VERSION 02     @02A
000500* LAST UPDATE ON 12 NOV 1996 AT 10:20:00 BY  TKAMAU    VERSION 01    @01A
000600 ID DIVISION.
000700 PROGRAM-ID. CRSSIML.
000800 AUTHOR. KAMAU--MERIDIAN.
000900 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001000               SHOP-STANDARD STRING SIMILARITY ROUTINE, CALLED
001100               FROM CRSQUERY WHEN AN OPERATOR'S COUNTRY NAME OR
001200               ISO2 CODE DOES NOT MATCH ANYTHING EXACTLY.  GIVEN
001300               TWO SHORT STRINGS, IT RETURNS A RATIO BETWEEN
001400               0.0000 AND 1.0000 MEASURING HOW CLOSE THEY ARE.
001500               THE RATIO IS TWICE THE LENGTH OF THE LONGEST
001600               COMMON SUBSEQUENCE OF THE TWO STRINGS DIVIDED BY
001700               THE SUM OF THEIR LENGTHS -- A LIGHTWEIGHT STAND-
001800               IN FOR THE BLOCK-MATCHING RATIO THE OLD FUZZY-
001900               MATCH UTILITY ON THE RESEARCH VAX USED TO COMPUTE.
002000               IT IS CHEAP ENOUGH TO RUN AGAINST EVERY ROW OF THE
002100               COUNTRY TABLE WITHOUT A NOTICEABLE PAUSE AT THE
002200               TERMINAL.
002300 DATE-WRITTEN. 12 NOVEMBER 1996.
002400 DATE-COMPILED.
002500 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
002600*-----------------------------------------------------------*
002700* CHANGE LOG                                                *
002800*-----------------------------------------------------------*
002900* 12 NOV 1996 TKAMAU    WR-1610  ORIGINAL CODING -- LONGEST          @01A
003000*             COMMON SUBSEQUENCE RATIO, 30-CHARACTER STRINGS.        @01A
003100* 25 JAN 1999 MFARROW   WR-1970  Y2K READINESS REVIEW -- NO          @02A
003200*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.        @02A
003300* 17 FEB 2011 DSOUBRA   WR-2900  GUARDED AGAINST A ZERO-LENGTH       @03A
003400*             OPERAND AFTER A BLANK QUERY STRING ABENDED WITH        @03A
003500*             A DIVIDE EXCEPTION IN PRODUCTION.                      @03A
003600* 04 AUG 2026 RSTRICKL  WR-4497  NO LOGIC CHANGE -- ADDED THE        @04A
003700*             SNAP-DUMP ALIAS FIELD BELOW FOR OPERATIONS.            @04A
003800*-----------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500     CLASS RATIO-DIGIT IS '0' THRU '9'.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  PGMNAME                     PIC X(8) VALUE 'CRSSIML'.
004900 77  WS-LEN-A                    PIC 9(02) COMP VALUE ZERO.
005000 77  WS-LEN-B                    PIC 9(02) COMP VALUE ZERO.
005100 77  WS-SCAN-SUB                 PIC 9(02) COMP VALUE ZERO.
005200 77  WS-ROW-I                    PIC 9(02) COMP VALUE ZERO.
005300 77  WS-COL-J                    PIC 9(02) COMP VALUE ZERO.
005400 77  WS-LCS-LEN                  PIC 9(02) COMP VALUE ZERO.
005500 01  WS-STRING-A-WORK.
005600     05  WS-A-TEXT               PIC X(30).
005700     05  FILLER                  PIC X(02).
005800 01  WS-STRING-A-WORK-R REDEFINES WS-STRING-A-WORK.
005900     05  WS-A-CHAR OCCURS 30 PIC X(01).
006000     05  FILLER                  PIC X(02).
006100 01  WS-STRING-B-WORK.
006200     05  WS-B-TEXT               PIC X(30).
006300     05  FILLER                  PIC X(02).
006400 01  WS-STRING-B-WORK-R REDEFINES WS-STRING-B-WORK.
006500     05  WS-B-CHAR OCCURS 30 PIC X(01).
006600     05  FILLER                  PIC X(02).
006700 01  WS-LCS-TABLE.
006800     05  WS-LCS-ROW OCCURS 31 TIMES.
006900         10  WS-LCS-CELL OCCURS 31 TIMES PIC 9(02) COMP.
007000* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THIS         @04A
007100* WORK TABLE AS ONE BYTE STRING IN THE ABEND LISTING.                @04A
007200 01  WS-LCS-TABLE-X REDEFINES WS-LCS-TABLE.
007300     05  FILLER                  PIC X(1922).
007400 LINKAGE SECTION.
007500 01  LK-STRING-A                 PIC X(30).
007600 01  LK-STRING-B                 PIC X(30).
007700 01  LK-RATIO                    PIC 9V9999.
007800 PROCEDURE DIVISION USING LK-STRING-A LK-STRING-B LK-RATIO.
007900 0100-MAIN-LINE.
008000     MOVE ZERO TO LK-RATIO
008100     MOVE LK-STRING-A TO WS-A-TEXT
008200     MOVE LK-STRING-B TO WS-B-TEXT
008300     PERFORM 0200-MEASURE-LENGTHS THRU 0200-EXIT
008400     IF WS-LEN-A = ZERO OR WS-LEN-B = ZERO
008500         GO TO 0100-EXIT
008600     END-IF
008700     INITIALIZE WS-LCS-TABLE
008800     PERFORM 0300-LCS-ALL-ROWS THRU 0300-EXIT
008900     MOVE WS-LCS-CELL(WS-LEN-A + 1, WS-LEN-B + 1) TO WS-LCS-LEN
009000     COMPUTE LK-RATIO ROUNDED =
009100         (2 * WS-LCS-LEN) / (WS-LEN-A + WS-LEN-B)
009200     .
009300 0100-EXIT.
009400     GOBACK
009500     .
009600* TRAILING-BLANK-TRIMMED LENGTH OF EACH OPERAND, SCANNING FROM       @01A
009700* THE RIGHT SO AN EMBEDDED BLANK IN THE MIDDLE OF A NAME DOES        @01A
009800* NOT SHORTEN IT.                                                    @01A
009900 0200-MEASURE-LENGTHS.
010000     MOVE 30 TO WS-SCAN-SUB
010100     PERFORM 0210-BACK-OVER-A-BLANKS
010200         UNTIL WS-SCAN-SUB = ZERO OR WS-A-CHAR(WS-SCAN-SUB) NOT = SPACE
010300     MOVE WS-SCAN-SUB TO WS-LEN-A
010400     MOVE 30 TO WS-SCAN-SUB
010500     PERFORM 0220-BACK-OVER-B-BLANKS
010600         UNTIL WS-SCAN-SUB = ZERO OR WS-B-CHAR(WS-SCAN-SUB) NOT = SPACE
010700     MOVE WS-SCAN-SUB TO WS-LEN-B
010800     .
010900 0200-EXIT.
011000     EXIT.
011100 0210-BACK-OVER-A-BLANKS.
011200     SUBTRACT 1 FROM WS-SCAN-SUB
011300     .
011400 0220-BACK-OVER-B-BLANKS.
011500     SUBTRACT 1 FROM WS-SCAN-SUB
011600     .
011700* STANDARD LONGEST-COMMON-SUBSEQUENCE FILL, ONE ROW PER              @01A
011800* CHARACTER OF STRING A.  WS-LCS-CELL(I+1,J+1) HOLDS THE LCS         @01A
011900* LENGTH OF THE FIRST I CHARACTERS OF A AGAINST THE FIRST J          @01A
012000* CHARACTERS OF B.                                                   @01A
012100 0300-LCS-ALL-ROWS.
012200     PERFORM 0310-LCS-ONE-ROW
012300         VARYING WS-ROW-I FROM 1 BY 1 UNTIL WS-ROW-I > WS-LEN-A
012400     .
012500 0300-EXIT.
012600     EXIT.
012700 0310-LCS-ONE-ROW.
012800     PERFORM 0320-LCS-ONE-CELL
012900         VARYING WS-COL-J FROM 1 BY 1 UNTIL WS-COL-J > WS-LEN-B
013000     .
013100 0320-LCS-ONE-CELL.
013200     IF WS-A-CHAR(WS-ROW-I) = WS-B-CHAR(WS-COL-J)
013300         COMPUTE WS-LCS-CELL(WS-ROW-I + 1, WS-COL-J + 1) =
013400             WS-LCS-CELL(WS-ROW-I, WS-COL-J) + 1
013500     ELSE
013600         IF WS-LCS-CELL(WS-ROW-I, WS-COL-J + 1) >
013700                 WS-LCS-CELL(WS-ROW-I + 1, WS-COL-J)
013800             MOVE WS-LCS-CELL(WS-ROW-I, WS-COL-J + 1) TO
013900                 WS-LCS-CELL(WS-ROW-I + 1, WS-COL-J + 1)
014000         ELSE
014100             MOVE WS-LCS-CELL(WS-ROW-I + 1, WS-COL-J) TO
014200                 WS-LCS-CELL(WS-ROW-I + 1, WS-COL-J + 1)
014300         END-IF
014400     END-IF
014500     .
