000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 16:40:21 BY  RSTRICKL VERSION 04     @04A
000300* LAST UPDATE ON 05 MAR 2013 AT 13:25:44 BY  QPELLETR VERSION 03     @03A
000400* LAST UPDATE ON 02 FEB 1999 AT 09:18:00 BY  MFARROW  VERSION 02     @02A
000500* LAST UPDATE ON 12 NOV 1996 AT 10:45:00 BY  TKAMAU    VERSION 01    @01A
000600 ID DIVISION.
000700 PROGRAM-ID. CRSQUERY.
000800 AUTHOR. KAMAU--MERIDIAN.
000900 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001000               CALLED FROM CRSDRIVR 4200-RUN-QUERY WHEN THE
001100               OPERATOR ASKS FOR ONE COUNTRY INSTEAD OF THE TOP-N
001200               LISTING.  GIVEN THE OPERATOR'S QUERY STRING, THIS
001300               MODULE WORKS DOWN FOUR TIERS UNTIL ONE OF THEM
001400               PRODUCES A ROW, STOPPING AT THE FIRST TIER THAT
001500               DOES:
001600                 1. THE QUERY, UPPER-CASED, EQUALS A ROW'S ISO2.
001700                 2. THE QUERY, NORMALIZED (LOWER-CASED, "&" TURNED
001800                    TO "AND", BLANKS COLLAPSED), EQUALS A ROW'S
001900                    NORMALIZED COUNTRY NAME.
002000                 3. THE NORMALIZED QUERY FUZZY-MATCHES A ROW'S
002100                    NORMALIZED COUNTRY NAME AT A CRSSIML RATIO OF
002200                    0.6000 OR BETTER -- THE BEST-SCORING ROW WINS.
002300                 4. THE UPPER-CASED QUERY FUZZY-MATCHES A ROW'S
002400                    ISO2 THE SAME WAY.
002500               IF NONE OF THE FOUR TIERS PRODUCES A ROW, NO MATCH
002600               IS RETURNED.  THE CALLER IS TOLD WHETHER THE
002700               WINNING ROW IS A LITERAL, CASE-INSENSITIVE MATCH
002800               OF WHAT THE OPERATOR TYPED, SO IT CAN DECIDE
002900               WHETHER TO CONFIRM BEFORE PRINTING -- THIS MODULE
003000               DOES NOT TALK TO THE TERMINAL ITSELF.
003100 DATE-WRITTEN. 12 NOVEMBER 1996.
003200 DATE-COMPILED.
003300 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
003400*-----------------------------------------------------------*
003500* CHANGE LOG                                                *
003600*-----------------------------------------------------------*
003700* 12 NOV 1996 TKAMAU    WR-1611  ORIGINAL CODING -- EXACT ISO2       @01A
003800*             AND EXACT NORMALIZED-NAME TIERS ONLY.                  @01A
003900* 02 FEB 1999 MFARROW   WR-1971  Y2K READINESS REVIEW -- NO          @02A
004000*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.        @02A
004100* 05 MAR 2013 QPELLETR  WR-3020  ADDED THE TWO FUZZY TIERS,          @03A
004200*             CALLING THE NEW CRSSIML RATIO ROUTINE, AFTER           @03A
004300*             OPERATORS KEPT MISSING ON SIMPLE TYPOS.                @03A
004400* 04 AUG 2026 RSTRICKL  WR-4499  NO LOGIC CHANGE -- ADDED THE        @04A
004500*             SNAP-DUMP ALIAS FIELD BELOW FOR OPERATIONS.            @04A
004600*-----------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300     CLASS MATCH-DIGIT IS '0' THRU '9'.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 77  PGMNAME                     PIC X(8) VALUE 'CRSQUERY'.
005700 77  WS-ROW-SUB                  PIC 9(04) COMP VALUE ZERO.
005800 77  WS-SUB                     PIC 9(02) COMP VALUE ZERO.
005900 77  WS-BEST-ROW                PIC 9(04) COMP VALUE ZERO.
006000 77  WS-BEST-RATIO              PIC 9V9999 COMP VALUE ZERO.
006100 77  WS-CUR-RATIO               PIC 9V9999 COMP VALUE ZERO.
006200 77  WS-MIN-RATIO               PIC 9V9999 COMP VALUE 0.6000.
006300 01  WS-QUERY-UPPER.
006400     05  WS-QU-TEXT              PIC X(30).
006500     05  FILLER                  PIC X(02).
006600 01  WS-QUERY-NORM.
006700     05  WS-QN-TEXT              PIC X(30).
006800     05  FILLER                  PIC X(02).
006900 01  WS-QUERY-NORM-R REDEFINES WS-QUERY-NORM.
007000     05  WS-QN-CHAR OCCURS 30 PIC X(01).
007100     05  FILLER                  PIC X(02).
007200 01  WS-ROW-NORM.
007300     05  WS-RN-TEXT              PIC X(30).
007400     05  FILLER                  PIC X(02).
007500 01  WS-ROW-NORM-R REDEFINES WS-ROW-NORM.
007600     05  WS-RN-CHAR OCCURS 30 PIC X(01).
007700     05  FILLER                  PIC X(02).
007800* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER BOTH         @04A
007900* NORMALIZED WORK STRINGS AS ONE BYTE STRING IN THE ABEND            @04A
008000* LISTING.                                                           @04A
008100 01  WS-NORM-PAIR-X REDEFINES WS-ROW-NORM.
008200     05  FILLER                  PIC X(32).
008300 01  WS-QN-RESULT.
008400     05  WS-QN-RESULT-TEXT       PIC X(30).
008500     05  FILLER                  PIC X(02).
008600 01  WS-QN-RESULT-R REDEFINES WS-QN-RESULT.
008700     05  WS-QN-RESULT-CHAR OCCURS 30 PIC X(01).
008800     05  FILLER                  PIC X(02).
008900 01  WS-SCAN-SUB.
009000     05  WS-SCAN-SUB-VAL          PIC 9(02) COMP VALUE ZERO.
009100 01  WS-OUT-PTR.
009200     05  WS-OUT-PTR-VAL           PIC 9(02) COMP VALUE ZERO.
009300 01  WS-PREV-BLANK-SW            PIC X(01) VALUE 'Y'.
009400     88  WS-PREV-BLANK               VALUE 'Y'.
009500     88  WS-PREV-NOT-BLANK           VALUE 'N'.
009600 01  WS-DOWNCASE-TABLE.
009700     05  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
009800 01  WS-UPCASE-TABLE.
009900     05  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010000 LINKAGE SECTION.
010100 COPY CRSTABL.
010200 01  LK-QUERY-STRING              PIC X(30).
010300 01  LK-MATCH-FOUND-SW            PIC X(01).
010400     88  LK-MATCH-WAS-FOUND           VALUE 'Y'.
010500     88  LK-MATCH-NOT-FOUND           VALUE 'N'.
010600 01  LK-MATCH-ROW-SUB             PIC 9(04) COMP.
010700 01  LK-MATCH-IS-LITERAL-SW       PIC X(01).
010800     88  LK-MATCH-IS-LITERAL          VALUE 'Y'.
010900 PROCEDURE DIVISION USING CRS-COUNTRY-TABLE LK-QUERY-STRING
011000         LK-MATCH-FOUND-SW LK-MATCH-ROW-SUB LK-MATCH-IS-LITERAL-SW.
011100 0100-MAIN-LINE.
011200     MOVE 'N' TO LK-MATCH-FOUND-SW
011300     MOVE 'N' TO LK-MATCH-IS-LITERAL-SW
011400     MOVE ZERO TO LK-MATCH-ROW-SUB
011500     MOVE SPACES TO WS-QU-TEXT
011600     MOVE LK-QUERY-STRING TO WS-QU-TEXT
011700     INSPECT WS-QU-TEXT CONVERTING WS-DOWNCASE-TABLE
011800         TO WS-UPCASE-TABLE
011900     PERFORM 0200-EXACT-ISO2 THRU 0200-EXIT
012000     IF LK-MATCH-WAS-FOUND
012100         GO TO 0100-EXIT
012200     END-IF
012300     PERFORM 0250-NORMALIZE-QUERY THRU 0250-EXIT
012400     PERFORM 0300-EXACT-NAME THRU 0300-EXIT
012500     IF LK-MATCH-WAS-FOUND
012600         GO TO 0100-EXIT
012700     END-IF
012800     PERFORM 0400-FUZZY-NAME THRU 0400-EXIT
012900     IF LK-MATCH-WAS-FOUND
013000         GO TO 0100-EXIT
013100     END-IF
013200     PERFORM 0500-FUZZY-ISO2 THRU 0500-EXIT
013300     .
013400 0100-EXIT.
013500     GOBACK
013600     .
013700* TIER 1 -- UPPER-CASED QUERY AGAINST EVERY ROW'S ISO2.              @01A
013800 0200-EXACT-ISO2.
013900     PERFORM 0210-TEST-ONE-ISO2
014000         VARYING WS-ROW-SUB FROM 1 BY 1
014100         UNTIL WS-ROW-SUB > CT-COUNT OR LK-MATCH-WAS-FOUND
014200     .
014300 0200-EXIT.
014400     EXIT.
014500 0210-TEST-ONE-ISO2.
014600     IF CT-ISO2(WS-ROW-SUB) = WS-QU-TEXT(1:2)
014700         MOVE 'Y' TO LK-MATCH-FOUND-SW
014800         MOVE 'Y' TO LK-MATCH-IS-LITERAL-SW
014900         MOVE WS-ROW-SUB TO LK-MATCH-ROW-SUB
015000     END-IF
015100     .
015200* NORMALIZE THE QUERY STRING -- LOWER-CASE, "&" TURNED TO "AND",     @01A
015300* RUNS OF BLANKS COLLAPSED TO ONE, TRIMMED.                          @01A
015400 0250-NORMALIZE-QUERY.
015500     MOVE LK-QUERY-STRING TO WS-QN-TEXT
015600     PERFORM 0260-AMP-TO-AND THRU 0260-EXIT
015700     PERFORM 0270-SQUASH-BLANKS THRU 0270-EXIT
015800     INSPECT WS-QN-TEXT CONVERTING WS-UPCASE-TABLE
015900         TO WS-DOWNCASE-TABLE
016000     .
016100 0250-EXIT.
016200     EXIT.
016300 0260-AMP-TO-AND.
016400     MOVE ZERO TO WS-OUT-PTR-VAL
016500     PERFORM 0261-AMP-TO-AND-CHAR
016600         VARYING WS-SCAN-SUB-VAL FROM 1 BY 1 UNTIL
016700         WS-SCAN-SUB-VAL > 30
016800     .
016900 0260-EXIT.
017000     EXIT.
017100 0261-AMP-TO-AND-CHAR.
017200     IF WS-QN-CHAR(WS-SCAN-SUB-VAL) = '&'
017300         MOVE 'a' TO WS-QN-CHAR(WS-SCAN-SUB-VAL)
017400         IF WS-SCAN-SUB-VAL < 28
017500             MOVE 'n' TO WS-QN-CHAR(WS-SCAN-SUB-VAL + 1)
017600             MOVE 'd' TO WS-QN-CHAR(WS-SCAN-SUB-VAL + 2)
017700         END-IF
017800     END-IF
017900     .
018000 0270-SQUASH-BLANKS.
018100     MOVE SPACES TO WS-QN-RESULT-TEXT
018200     MOVE 1 TO WS-OUT-PTR-VAL
018300     SET WS-PREV-BLANK TO TRUE
018400     PERFORM 0271-SQUASH-ONE-CHAR
018500         VARYING WS-SCAN-SUB-VAL FROM 1 BY 1 UNTIL
018600         WS-SCAN-SUB-VAL > 30
018700     MOVE WS-QN-RESULT-TEXT TO WS-QN-TEXT
018800     .
018900 0270-EXIT.
019000     EXIT.
019100 0271-SQUASH-ONE-CHAR.
019200     IF WS-QN-CHAR(WS-SCAN-SUB-VAL) = SPACE
019300         IF WS-PREV-NOT-BLANK
019400             MOVE SPACE TO WS-QN-RESULT-CHAR(WS-OUT-PTR-VAL)
019500             ADD 1 TO WS-OUT-PTR-VAL
019600         END-IF
019700         SET WS-PREV-BLANK TO TRUE
019800     ELSE
019900         MOVE WS-QN-CHAR(WS-SCAN-SUB-VAL) TO
020000             WS-QN-RESULT-CHAR(WS-OUT-PTR-VAL)
020100         ADD 1 TO WS-OUT-PTR-VAL
020200         SET WS-PREV-NOT-BLANK TO TRUE
020300     END-IF
020400     .
020500* TIER 2 -- NORMALIZED QUERY AGAINST EVERY ROW'S NORMALIZED          @01A
020600* COUNTRY NAME (THE CT-NAME-CLEAN FIELD CRSNAMCL ALREADY             @01A
020700* BUILT AT LOAD TIME).                                               @01A
020800 0300-EXACT-NAME.
020900     PERFORM 0310-TEST-ONE-NAME
021000         VARYING WS-ROW-SUB FROM 1 BY 1
021100         UNTIL WS-ROW-SUB > CT-COUNT OR LK-MATCH-WAS-FOUND
021200     .
021300 0300-EXIT.
021400     EXIT.
021500 0310-TEST-ONE-NAME.
021600     IF CT-NAME-CLEAN(WS-ROW-SUB) = WS-QN-TEXT
021700         MOVE 'Y' TO LK-MATCH-FOUND-SW
021800         MOVE 'Y' TO LK-MATCH-IS-LITERAL-SW
021900         MOVE WS-ROW-SUB TO LK-MATCH-ROW-SUB
022000     END-IF
022100     .
022200* TIER 3 -- BEST CRSSIML RATIO OF THE NORMALIZED QUERY AGAINST       @03A
022300* EVERY ROW'S NORMALIZED COUNTRY NAME, KEPT ONLY IF IT CLEARS        @03A
022400* WS-MIN-RATIO.                                                      @03A
022500 0400-FUZZY-NAME.
022600     MOVE ZERO TO WS-BEST-RATIO
022700     MOVE ZERO TO WS-BEST-ROW
022800     PERFORM 0410-RATE-ONE-NAME
022900         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
023000     IF WS-BEST-ROW > ZERO AND WS-BEST-RATIO >= WS-MIN-RATIO
023100         MOVE 'Y' TO LK-MATCH-FOUND-SW
023200         MOVE 'N' TO LK-MATCH-IS-LITERAL-SW
023300         MOVE WS-BEST-ROW TO LK-MATCH-ROW-SUB
023400     END-IF
023500     .
023600 0400-EXIT.
023700     EXIT.
023800 0410-RATE-ONE-NAME.
023900     MOVE CT-NAME-CLEAN(WS-ROW-SUB) TO WS-RN-TEXT
024000     CALL 'CRSSIML' USING WS-QN-TEXT WS-RN-TEXT WS-CUR-RATIO
024100     IF WS-CUR-RATIO > WS-BEST-RATIO
024200         MOVE WS-CUR-RATIO TO WS-BEST-RATIO
024300         MOVE WS-ROW-SUB TO WS-BEST-ROW
024400     END-IF
024500     .
024600* TIER 4 -- BEST CRSSIML RATIO OF THE UPPER-CASED QUERY AGAINST      @03A
024700* EVERY ROW'S ISO2 CODE.                                             @03A
024800 0500-FUZZY-ISO2.
024900     MOVE ZERO TO WS-BEST-RATIO
025000     MOVE ZERO TO WS-BEST-ROW
025100     PERFORM 0510-RATE-ONE-ISO2
025200         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
025300     IF WS-BEST-ROW > ZERO AND WS-BEST-RATIO >= WS-MIN-RATIO
025400         MOVE 'Y' TO LK-MATCH-FOUND-SW
025500         MOVE 'N' TO LK-MATCH-IS-LITERAL-SW
025600         MOVE WS-BEST-ROW TO LK-MATCH-ROW-SUB
025700     END-IF
025800     .
025900 0500-EXIT.
026000     EXIT.
026100 0510-RATE-ONE-ISO2.
026200     MOVE SPACES TO WS-RN-TEXT
026300     MOVE CT-ISO2(WS-ROW-SUB) TO WS-RN-TEXT(1:2)
026400     CALL 'CRSSIML' USING WS-QU-TEXT WS-RN-TEXT WS-CUR-RATIO
026500     IF WS-CUR-RATIO > WS-BEST-RATIO
026600         MOVE WS-CUR-RATIO TO WS-BEST-RATIO
026700         MOVE WS-ROW-SUB TO WS-BEST-ROW
026800     END-IF
026900     .
