000100*****************************************************************
000200* CRSTABL  -  WHOLE-TABLE COUNTRY WORKING STORAGE                *
000300* ---------------------------------------------------------     *
000400* ONE ENTRY PER BASE COUNTRY, CARRYING EVERY MERGED AND         *
000500* DERIVED FIELD.  BUILT BY CRSDRIVR AND PASSED BY REFERENCE     *
000600* INTO CRSTOPSI / CRSPRCAP / CRSBANDG / CRSQUERY -- THE SHOP'S   *
000700* USUAL WHOLE-TABLE CALLING CONVENTION FOR PASSING A BUILT-UP    *
000800* WORKING TABLE BY REFERENCE INTO A SCORING SUBPROGRAM.          *
000900*****************************************************************
001000 01  CRS-COUNTRY-TABLE.
001100     05  CT-COUNT                PIC 9(04) COMP.
001200     05  FILLER                  PIC X(04).
001300     05  CT-ENTRY OCCURS 1 TO 300 TIMES
001400                 DEPENDING ON CT-COUNT
001500                 INDEXED BY CT-IDX, CT-IDX2.
001600         10  CT-COUNTRY          PIC X(30).
001700         10  CT-ISO2             PIC X(02).
001800         10  CT-NAME-CLEAN       PIC X(30).
001900         10  CT-GCI-SUM          PIC 9(03)V99.
002000         10  CT-GCI-FLAGS.
002100             15  CT-GCI-MISSING  PIC X(01).
002200                 88  CT-GCI-IS-MISSING   VALUE 'Y'.
002300                 88  CT-GCI-IS-PRESENT   VALUE 'N'.
002400         10  CT-APT-GROUP-COUNT  PIC 9(03).
002500         10  CT-TIER             PIC X(10).
002600         10  CT-NCSI-SCORE       PIC 9(03)V99.
002700         10  CT-NCSI-FLAGS.
002800             15  CT-NCSI-MISSING PIC X(01).
002900                 88  CT-NCSI-IS-MISSING  VALUE 'Y'.
003000                 88  CT-NCSI-IS-PRESENT  VALUE 'N'.
003100         10  CT-SPAM-MAGNITUDE   PIC 9(02)V9.
003200         10  CT-SPAM-GLOBALPCT   PIC 9(03)V9(4).
003300         10  CT-SPAM-FLAGS.
003400             15  CT-SPAM-MISSING PIC X(01).
003500                 88  CT-SPAM-IS-MISSING  VALUE 'Y'.
003600                 88  CT-SPAM-IS-PRESENT  VALUE 'N'.
003700         10  CT-EXPLOIT-RANK     PIC 9(04).
003800         10  CT-EXPLOIT-TOTAL-TODAY
003900                                 PIC 9(09).
004000         10  CT-EXPL-FLAGS.
004100             15  CT-EXPLOIT-MISSING
004200                                 PIC X(01).
004300                 88  CT-EXPLOIT-IS-MISSING  VALUE 'Y'.
004400                 88  CT-EXPLOIT-IS-PRESENT  VALUE 'N'.
004500             15  CT-EXPL-TOT-MISSING
004600                                 PIC X(01).
004700                 88  CT-EXPL-TOT-IS-MISSING VALUE 'Y'.
004800                 88  CT-EXPL-TOT-IS-PRESENT VALUE 'N'.
004900         10  CT-RISK-SCORE       PIC 9(03)V99.
005000         10  CT-RISK-LEVEL       PIC X(10).
005100         10  CT-ROW-STATUS       PIC X(01).
005200             88  CT-IS-EXCLUDED      VALUE 'X'.
005300             88  CT-IS-KEPT          VALUE 'K'.
005400         10  FILLER              PIC X(09).
