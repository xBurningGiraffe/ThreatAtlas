000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 09:15:02 BY  RSTRICKL VERSION 06    !@06A
000300* LAST UPDATE ON 19 NOV 2022 AT 14:02:47 BY  TKAMAU   VERSION 05    !@05A
000400* LAST UPDATE ON 02 MAR 2015 AT 10:44:19 BY  QPELLETR VERSION 04    !@04A
000500* LAST UPDATE ON 27 OCT 2004 AT 16:20:03 BY  DSOUBRA  VERSION 03    !@03A
000600* LAST UPDATE ON 08 JAN 1999 AT 09:11:55 BY  MFARROW  VERSION 02    !@02A
000700* LAST UPDATE ON 15 MAY 1991 AT 11:30:00 BY  RSTRICKL VERSION 01    !@01A
000800 ID DIVISION.
000900 PROGRAM-ID. CRSNAMCL.
001000 AUTHOR. STRICKLAND--MERIDIAN.
001100 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001200               THIS SUBPROGRAM IS THE SHOP-STANDARD COUNTRY-NAME
001300               SCRUBBER.  IT IS CALLED FROM CRSDRIVR EVERY TIME
001400               A BASE ROW IS JOINED TO THE NCSI, SPAM OR EXPLOIT
001500               EXTRACT BY NAME RATHER THAN BY ISO2 CODE.
001600               GIVEN A RAW COUNTRY NAME, IT REMOVES ANY
001700               PARENTHESIZED SEGMENT, DROPS APOSTROPHES AND
001800               BACKTICKS, TURNS HYPHENS AND COMMAS INTO BLANKS,
001900               SQUASHES RUNS OF BLANKS DOWN TO ONE, TRIMS
002000               LEADING AND TRAILING BLANKS, AND RETURNS THE
002100               RESULT LOWER-CASED.  THIS IS THE ONE AND ONLY
002200               CLEANING ROUTINE -- DO NOT DUPLICATE THIS LOGIC
002300               IN A CALLING PROGRAM.
002400 DATE-WRITTEN. 15 MAY 1991.
002500 DATE-COMPILED.
002600 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
002700*-----------------------------------------------------------*
002800* CHANGE LOG                                                *
002900*-----------------------------------------------------------*
003000* 15 MAY 1991 RSTRICKL  WR-1091  ORIGINAL CODING, TAKEN FROM        !@01A
003100*             THE ONE-OFF SCRUBBER IN THE OLD GCI LOADER.           !@01A
003200* 03 JUN 1991 RSTRICKL  WR-1104  HYPHEN/COMMA SQUASH ADDED.         !@01A
003300* 22 AUG 1993 RSTRICKL  WR-1288  APOSTROPHE STRIP ADDED AFTER       !@01A
003400*             "COTE D'IVOIRE" FAILED TO MATCH THE NCSI TABLE.       !@01A
003500* 08 JAN 1999 MFARROW   WR-1940  Y2K READINESS REVIEW -- NO         !@02A
003600*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.       !@02A
003700* 27 OCT 2004 DSOUBRA   WR-2531  PARENTHESIZED-SEGMENT STRIP        !@03A
003800*             ADDED FOR "KOREA (SOUTH)" STYLE FEED NAMES.           !@03A
003900* 02 MAR 2015 QPELLETR  WR-3310  WIDENED WORK FIELDS TO X(60)       !@04A
004000*             TO TOLERATE LONGER UN FEED COUNTRY NAMES.             !@04A
004100* 19 NOV 2022 TKAMAU    WR-4077  BACKTICK STRIP ADDED FOR THE       !@05A
004200*             EXPLOIT FEED'S "LAO PDR" TRANSLITERATION.             !@05A
004300* 04 AUG 2026 RSTRICKL  WR-4488  EARLY-EXIT ON BLANK INPUT          !@06A
004400*             ADDED AFTER THE EXPLOIT FALLBACK PASS STARTED         !@06A
004500*             FEEDING THIS ROUTINE SPACES.                          !@06A
004600*-----------------------------------------------------------*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300     CLASS LOWER-VOWEL IS 'a' 'e' 'i' 'o' 'u'.
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 77  PGMNAME                     PIC X(8) VALUE 'CRSNAMCL'.
005700 77  WS-SUB                      PIC 9(04) BINARY VALUE ZERO.
005800 77  WS-OUT-PTR                  PIC 9(04) BINARY VALUE ZERO.
005900 77  WS-PAREN-DEPTH              PIC 9(04) BINARY VALUE ZERO.
006000 77  WS-LAST-WAS-BLANK           PIC X(01) VALUE 'Y'.
006100     88  WS-PREV-BLANK               VALUE 'Y'.
006200     88  WS-PREV-NOT-BLANK           VALUE 'N'.
006300 01  WS-WORK-60.
006400     05  WS-WORK-TEXT            PIC X(60).
006500     05  FILLER                  PIC X(04).
006600 01  WS-WORK-60R REDEFINES WS-WORK-60.
006700     05  WS-WORK-CHAR OCCURS 60 PIC X(01).
006800     05  FILLER                  PIC X(04).
006900 01  WS-RESULT-60.
007000     05  WS-RESULT-TEXT          PIC X(60).
007100     05  FILLER                  PIC X(04).
007200 01  WS-RESULT-60R REDEFINES WS-RESULT-60.
007300     05  WS-RESULT-CHAR OCCURS 60 PIC X(01).
007400     05  FILLER                  PIC X(04).
007500 01  WS-DOWNCASE-TABLE.
007600     05  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.
007700 01  WS-UPCASE-TABLE.
007800     05  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
007900 01  WS-RAW-TEST.
008000     05  WS-RAW-TEST-TEXT        PIC X(30).
008100 01  WS-RAW-TEST-R REDEFINES WS-RAW-TEST.
008200     05  WS-RAW-FIRST-CHAR       PIC X(01).
008300     05  FILLER                  PIC X(29).
008400 LINKAGE SECTION.
008500 01  LK-RAW-NAME                 PIC X(30).
008600 01  LK-CLEAN-NAME                PIC X(30).
008700 PROCEDURE DIVISION USING LK-RAW-NAME LK-CLEAN-NAME.
008800 0010-MAIN-LINE.
008900     MOVE SPACES TO WS-WORK-60 WS-RESULT-60 LK-CLEAN-NAME
009000     MOVE LK-RAW-NAME TO WS-RAW-TEST-TEXT
009100     IF WS-RAW-FIRST-CHAR = SPACE
009200         GO TO 0010-EXIT
009300     END-IF
009400     MOVE LK-RAW-NAME TO WS-WORK-TEXT
009500     PERFORM 0020-STRIP-PARENS THRU 0020-EXIT
009600     PERFORM 0030-STRIP-PUNCT THRU 0030-EXIT
009700     PERFORM 0040-SQUASH-BLANKS THRU 0040-EXIT
009800     PERFORM 0050-DOWNCASE THRU 0050-EXIT
009900     MOVE WS-RESULT-TEXT(1:30) TO LK-CLEAN-NAME
010000     .
010100 0010-EXIT.
010200     GOBACK
010300     .
010400* STRIP ANY PARENTHESIZED SEGMENT, E.G. "KOREA (SOUTH)" BECOMES     !@03A
010500* "KOREA " -- A SECOND PASS WOULD BE NEEDED FOR NESTED PARENS,      !@03A
010600* WHICH THE FEEDS HAVE NEVER PRODUCED.                              !@03A
010700 0020-STRIP-PARENS.
010800     MOVE ZERO TO WS-PAREN-DEPTH
010900     MOVE 1 TO WS-OUT-PTR
011000     PERFORM 0021-STRIP-PARENS-CHAR
011100         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 60
011200     MOVE WS-RESULT-60 TO WS-WORK-60
011300     MOVE SPACES TO WS-RESULT-60
011400     .
011500 0020-EXIT.
011600     EXIT.
011700 0021-STRIP-PARENS-CHAR.
011800     IF WS-WORK-CHAR(WS-SUB) = '('
011900         ADD 1 TO WS-PAREN-DEPTH
012000     ELSE
012100         IF WS-WORK-CHAR(WS-SUB) = ')'
012200             IF WS-PAREN-DEPTH > ZERO
012300                 SUBTRACT 1 FROM WS-PAREN-DEPTH
012400             END-IF
012500         ELSE
012600             IF WS-PAREN-DEPTH = ZERO
012700                 MOVE WS-WORK-CHAR(WS-SUB) TO
012800                     WS-RESULT-CHAR(WS-OUT-PTR)
012900                 ADD 1 TO WS-OUT-PTR
013000             END-IF
013100         END-IF
013200     END-IF
013300     .
013400* DROP APOSTROPHES/BACKTICKS, TURN HYPHENS AND COMMAS TO BLANKS.    !@01A
013500 0030-STRIP-PUNCT.
013600     MOVE 1 TO WS-OUT-PTR
013700     PERFORM 0031-STRIP-PUNCT-CHAR
013800         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 60
013900     MOVE WS-RESULT-60 TO WS-WORK-60
014000     MOVE SPACES TO WS-RESULT-60
014100     .
014200 0030-EXIT.
014300     EXIT.
014400 0031-STRIP-PUNCT-CHAR.
014500     EVALUATE WS-WORK-CHAR(WS-SUB)
014600         WHEN QUOTE
014700             CONTINUE
014800         WHEN '`'
014900             CONTINUE
015000         WHEN '-'
015100             MOVE SPACE TO WS-RESULT-CHAR(WS-OUT-PTR)
015200             ADD 1 TO WS-OUT-PTR
015300         WHEN ','
015400             MOVE SPACE TO WS-RESULT-CHAR(WS-OUT-PTR)
015500             ADD 1 TO WS-OUT-PTR
015600         WHEN OTHER
015700             MOVE WS-WORK-CHAR(WS-SUB) TO
015800                 WS-RESULT-CHAR(WS-OUT-PTR)
015900             ADD 1 TO WS-OUT-PTR
016000     END-EVALUATE
016100     .
016200* COLLAPSE RUNS OF BLANKS TO ONE AND TRIM LEADING/TRAILING.         !@01A
016300 0040-SQUASH-BLANKS.
016400     MOVE 1 TO WS-OUT-PTR
016500     SET WS-PREV-BLANK TO TRUE
016600     PERFORM 0041-SQUASH-BLANKS-CHAR
016700         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 60
016800     MOVE WS-RESULT-60 TO WS-WORK-60
016900     MOVE SPACES TO WS-RESULT-60
017000     .
017100 0040-EXIT.
017200     EXIT.
017300 0041-SQUASH-BLANKS-CHAR.
017400     IF WS-WORK-CHAR(WS-SUB) = SPACE
017500         IF WS-PREV-NOT-BLANK
017600             MOVE SPACE TO WS-RESULT-CHAR(WS-OUT-PTR)
017700             ADD 1 TO WS-OUT-PTR
017800         END-IF
017900         SET WS-PREV-BLANK TO TRUE
018000     ELSE
018100         MOVE WS-WORK-CHAR(WS-SUB) TO
018200             WS-RESULT-CHAR(WS-OUT-PTR)
018300         ADD 1 TO WS-OUT-PTR
018400         SET WS-PREV-NOT-BLANK TO TRUE
018500     END-IF
018600     .
018700* LOWER-CASE THE SURVIVING TEXT USING THE SHOP TRANSLATE TABLE.     !@01A
018800 0050-DOWNCASE.
018900     MOVE WS-WORK-TEXT TO WS-RESULT-TEXT
019000     INSPECT WS-RESULT-TEXT CONVERTING WS-UPCASE-TABLE
019100         TO WS-DOWNCASE-TABLE
019200     .
019300 0050-EXIT.
019400     EXIT.
