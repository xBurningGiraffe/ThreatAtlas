000100*****************************************************************
000200* CRSSPAM  -  SPAMHAUS-STYLE SENDER MAGNITUDE EXTRACT RECORD     *
000300* ---------------------------------------------------------     *
000400* FEED CARRIES THE RAW MAGNITUDE TIMES TEN AS AN INTEGER;        *
000500* CRSDRIVR 2160-DERIVE-SPAM-FIELDS DIVIDES BY TEN AND DERIVES    *
000600* THE GLOBAL PERCENTAGE.  DUPLICATE ISO2 IN THIS FILE KEEPS      *
000700* THE FIRST ROW SEEN (CRSDRIVR 1300-LOAD-SPAM-FILE).             *
000800*****************************************************************
000900 01  SPAM-IN-RECORD.
001000     05  SI-ISO2                 PIC X(02).
001100     05  SI-COUNTRY              PIC X(30).
001200     05  SI-SPAM-MAGX10          PIC 9(03).
001300     05  SI-SPAM-MAGX10-X REDEFINES
001400         SI-SPAM-MAGX10          PIC X(03).
001500     05  FILLER                  PIC X(15).
