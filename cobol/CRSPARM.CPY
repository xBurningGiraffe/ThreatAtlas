000100*****************************************************************
000200* CRSPARM  -  SITE-ADJUSTABLE JOB PARAMETERS                     *
000300* ---------------------------------------------------------     *
000400* THE BATCH RUN TAKES ITS TUNING AS FIXED JOB INPUT -- SCHED-    *
000500* ULING OVERLAYS THIS MEMBER AND RECOMPILES CRSDRIVR RATHER      *
000600* THAN PASSING A COMMAND LINE.  DEFAULTS BELOW MATCH THE         *
000700* STANDARD WEEKLY RUN.                                           *
000800*****************************************************************
000900 01  CRS-CONTROL-PARMS.
001000     05  CP-TOP-N                PIC 9(03) VALUE 010.
001100     05  CP-QUERY-STRING         PIC X(30) VALUE SPACES.
001200     05  CP-AUTO-CONFIRM         PIC X(01) VALUE 'N'.
001300         88  CP-AUTO-CONFIRM-ON      VALUE 'Y'.
001400     05  CP-WEIGHTS.
001500         10  CP-W-APT            PIC 9V9(4) VALUE 0.5000.
001600         10  CP-W-GCI            PIC 9V9(4) VALUE 0.2000.
001700         10  CP-W-NCSI           PIC 9V9(4) VALUE 0.2000.
001800         10  CP-W-MAL            PIC 9V9(4) VALUE 0.1000.
001900         10  CP-W-SPAM           PIC 9V9(4) VALUE 0.1000.
002000     05  CP-MODE-SWITCHES.
002100         10  CP-NCSI-MODE        PIC X(01) VALUE 'D'.
002200             88  CP-NCSI-DROP        VALUE 'D'.
002300             88  CP-NCSI-IMPUTE      VALUE 'I'.
002400         10  CP-SPAM-MODE        PIC X(01) VALUE 'D'.
002500             88  CP-SPAM-DROP        VALUE 'D'.
002600         10  CP-MAL-MODE         PIC X(01) VALUE 'D'.
002700             88  CP-MAL-DROP         VALUE 'D'.
002800             88  CP-MAL-IMPUTE       VALUE 'I'.
002900     05  CP-CAP-MODE             PIC X(01) VALUE 'M'.
003000         88  CP-CAP-IS-MULT          VALUE 'M'.
003100         88  CP-CAP-IS-PCTL          VALUE 'P'.
003200     05  CP-CAP-FACTORS.
003300         10  CP-CAP-0            PIC 9V99 VALUE 0.40.
003400         10  CP-CAP-1-4          PIC 9V99 VALUE 0.70.
003500         10  CP-CAP-5-UP         PIC 9V99 VALUE 1.00.
003600     05  CP-CAP-PCTL-SPEC        PIC X(40) VALUE SPACES.
003700     05  CP-QUANTILES.
003800         10  CP-Q1               PIC 9V9999 VALUE 0.2000.
003900         10  CP-Q2               PIC 9V9999 VALUE 0.5000.
004000         10  CP-Q3               PIC 9V9999 VALUE 0.8000.
004100         10  CP-Q4               PIC 9V9999 VALUE 0.9500.
004200     05  CP-EXCLUDE-COUNT        PIC 9(03) VALUE ZERO.
004300     05  CP-EXCLUDE-LIST OCCURS 50 TIMES.
004400         10  CP-EXCLUDE-NAME     PIC X(30) VALUE SPACES.
004500         10  CP-EXCLUDE-ISO2     PIC X(02) VALUE SPACES.
004600     05  FILLER                  PIC X(10) VALUE SPACES.
