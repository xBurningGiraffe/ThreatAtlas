000100*****************************************************************
000200* CRSEXPL  -  EXPLOITED-IP RANKING EXTRACT RECORD                *
000300* ---------------------------------------------------------     *
000400* RANK 1 = MOST EXPLOITED IPS TODAY.  ROWS WHOSE KEY IS NOT A   *
000500* TWO-CHARACTER ISO2 ARE SKIPPED BY CRSDRIVR 1400-LOAD-EXPLOIT. *
000600*****************************************************************
000700 01  EXPLOIT-IN-RECORD.
000800     05  EI-ISO2                 PIC X(02).
000900     05  EI-EXPLOIT-RANK         PIC 9(04).
001000     05  EI-EXPLOIT-RANK-X REDEFINES
001100         EI-EXPLOIT-RANK         PIC X(04).
001200     05  EI-EXPLOIT-TOTAL-TODAY  PIC 9(09).
001300     05  EI-EXPL-TOT-TODAY-X REDEFINES
001400         EI-EXPLOIT-TOTAL-TODAY  PIC X(09).
001500     05  FILLER                  PIC X(15).
