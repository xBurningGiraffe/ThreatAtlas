000100*****************************************************************
000200* CRSALIA  -  ALTERNATE-NAME-TO-ISO2 ALIAS RECORD                *
000300* ---------------------------------------------------------     *
000400* FREE-FORM LINE  ALIAS-NAME=ISO2 .  LINES BEGINNING WITH A     *
000500* POUND SIGN, AND BLANK LINES, ARE IGNORED BY CRSDRIVR           *
000600* 1100-LOAD-ALIAS-FILE, WHICH SPLITS ON THE EQUALS SIGN.         *
000700*****************************************************************
000800 01  ALIAS-IN-RECORD.
000900     05  AI-LINE                 PIC X(60).
001000     05  AI-LINE-CHK REDEFINES AI-LINE.
001100         10  AI-FIRST-CHAR       PIC X(01).
001200         10  FILLER              PIC X(59).
