000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 11:20:40 BY  RSTRICKL VERSION 05    !@05A
000300* LAST UPDATE ON 03 MAY 2017 AT 09:30:18 BY  QPELLETR VERSION 04    !@04A
000400* LAST UPDATE ON 14 APR 2009 AT 10:15:55 BY  DSOUBRA  VERSION 03    !@03A
000500* LAST UPDATE ON 19 JAN 1999 AT 08:05:00 BY  MFARROW  VERSION 02    !@02A
000600* LAST UPDATE ON 08 MAR 1990 AT 13:45:00 BY  RSTRICKL VERSION 01    !@01A
000700 ID DIVISION.
000800 PROGRAM-ID. CRSPRCAP.
000900 AUTHOR. STRICKLAND--MERIDIAN.
001000 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001100               CALLED FROM CRSDRIVR 3100-CAP-ALL-ROWS AFTER
001200               CRSTOPSI HAS SCORED EVERY ROW.  A COUNTRY WITH NO
001300               KNOWN APT GROUP ACTIVITY CAN STILL LAND A HIGH
001400               RAW SCORE PURELY ON WEAK GCI/NCSI COVERAGE -- THIS
001500               MODULE PULLS THAT SCORE BACK DOWN ACCORDING TO
001600               THE COUNTRY'S APT-GROUP-COUNT BUCKET ("0", "1-4"
001700               OR "5-").
001800               TWO MODES, SELECTED BY CP-CAP-MODE IN THE CRSPARM
001900               MEMBER:  MULTIPLICATIVE (DEFAULT) SCALES THE ROW
002000               SCORE BY A FIXED FACTOR PER BUCKET; PERCENTILE
002100               MODE CAPS EACH BUCKET AT A REQUESTED PERCENTILE
002200               OF THE WHOLE RISK-SCORE POPULATION, PARSED FROM
002300               THE CP-CAP-PCTL-SPEC STRING (E.G. "0:Q50,1-4:Q75,
002400               5-:Q100").  A BUCKET WITH NO ENTRY IN THE SPEC
002500               STRING IS LEFT UNCAPPED.
002600 DATE-WRITTEN. 08 MARCH 1990.
002700 DATE-COMPILED.
002800 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
002900*-----------------------------------------------------------*
003000* CHANGE LOG                                                *
003100*-----------------------------------------------------------*
003200* 08 MAR 1990 RSTRICKL  WR-0930  ORIGINAL CODING -- MULTIPLI-       !@01A
003300*             CATIVE MODE ONLY, FACTORS HARD-CODED.                 !@01A
003400* 19 JAN 1999 MFARROW   WR-1955  Y2K READINESS REVIEW -- NO         !@02A
003500*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.       !@02A
003600* 14 APR 2009 DSOUBRA   WR-2810  FACTORS MOVED OUT TO CRSPARM       !@03A
003700*             SO SCHEDULING CAN OVERRIDE THEM WITHOUT TOUCHING      !@03A
003800*             THIS SOURCE.                                          !@03A
003900* 03 MAY 2017 QPELLETR  WR-3550  ADDED PERCENTILE CAP MODE AND      !@04A
004000*             THE CP-CAP-PCTL-SPEC PARSER.                          !@04A
004100* 04 AUG 2026 RSTRICKL  WR-4491  NO LOGIC CHANGE -- ADDED THE       !@05A
004200*             SNAP-DUMP ALIAS FIELDS BELOW FOR OPERATIONS.          !@05A
004300*-----------------------------------------------------------*
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000     CLASS BUCKET-DIGIT IS '0' THRU '9'.
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 77  PGMNAME                     PIC X(8) VALUE 'CRSPRCAP'.
005400 77  WS-ROW-SUB                  PIC 9(04) COMP.
005500 77  WS-SORT-SUB                 PIC 9(04) COMP.
005600 77  WS-SORT-SUB2                PIC 9(04) COMP.
005700 77  WS-SORT-TEMP                PIC 9(03)V99 COMP.
005800 77  WS-PCTL-REQUEST              PIC 9(03) COMP.
005900 77  WS-CAP-RESULT                PIC 9(03)V99 COMP.
006000 77  WS-POS-WHOLE                 PIC 9(04) COMP.
006100 77  WS-POS-FRAC                  PIC S9(1)V9(6) COMP.
006200 77  WS-POS-FULL                  PIC S9(5)V9(6) COMP.
006300 77  WS-LOW-IDX                   PIC 9(04) COMP.
006400 77  WS-HIGH-IDX                  PIC 9(04) COMP.
006500 77  WS-PCTL-NUM2                 PIC 9(02).
006600 77  WS-PCTL-NUM3                 PIC 9(03).
006700 77  WS-PCTL-FINAL                PIC 9(03) COMP.
006800 77  WS-PCTL-DIGITS-X             PIC X(03).
006900 01  WS-BUCKET-TABLE.
007000     05  WS-BUCKET OCCURS 300 TIMES PIC 9(01) COMP.
007100     05  FILLER                   PIC X(04).
007200 01  WS-SORT-TABLE.
007300     05  WS-SORT-CNT              PIC 9(04) COMP VALUE ZERO.
007400     05  FILLER                   PIC X(04).
007500     05  WS-SORT-VAL OCCURS 300 TIMES PIC 9(03)V99 COMP.
007600* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THIS        !@05A
007700* WORK TABLE AS ONE BYTE STRING IN THE ABEND LISTING.               !@05A
007800 01  WS-SORT-TABLE-X REDEFINES WS-SORT-TABLE.
007900     05  FILLER                   PIC X(606).
008000 01  WS-PCTL-REQUESTS.
008100     05  WS-PCTL-0                PIC 9(03) COMP VALUE ZERO.
008200     05  WS-PCTL-1-4              PIC 9(03) COMP VALUE ZERO.
008300     05  WS-PCTL-5-UP             PIC 9(03) COMP VALUE ZERO.
008400     05  FILLER                   PIC X(03).
008500 01  WS-PCTL-REQUESTS-X REDEFINES WS-PCTL-REQUESTS.
008600     05  FILLER                   PIC X(09).
008700 01  WS-CAP-VALUES.
008800     05  WS-CAP-0-VAL             PIC 9(03)V99 COMP VALUE ZERO.
008900     05  WS-CAP-1-4-VAL           PIC 9(03)V99 COMP VALUE ZERO.
009000     05  WS-CAP-5-UP-VAL          PIC 9(03)V99 COMP VALUE ZERO.
009100     05  FILLER                   PIC X(03).
009200 01  WS-CAP-VALUES-X REDEFINES WS-CAP-VALUES.
009300     05  FILLER                   PIC X(09).
009400 01  WS-TOKEN-1.
009500     05  WS-TOK1-TEXT             PIC X(12).
009600     05  FILLER                   PIC X(04).
009700 01  WS-TOKEN-2.
009800     05  WS-TOK2-TEXT             PIC X(12).
009900     05  FILLER                   PIC X(04).
010000 01  WS-TOKEN-3.
010100     05  WS-TOK3-TEXT             PIC X(12).
010200     05  FILLER                   PIC X(04).
010300 01  WS-CUR-TOKEN.
010400     05  WS-CUR-TOKEN-TEXT        PIC X(12).
010500     05  FILLER                   PIC X(04).
010600 01  WS-BUCKET-PART.
010700     05  WS-BUCKET-PART-TEXT      PIC X(08).
010800     05  FILLER                   PIC X(04).
010900 01  WS-PCTL-PART.
011000     05  WS-PCTL-PART-TEXT        PIC X(08).
011100     05  FILLER                   PIC X(04).
011200 LINKAGE SECTION.
011300 COPY CRSTABL.
011400 01  LK-CAP-MODE                  PIC X(01).
011500     88  LK-CAP-MULT                   VALUE 'M'.
011600     88  LK-CAP-PCTL                   VALUE 'P'.
011700 01  LK-CAP-FACTORS.
011800     05  LK-CAP-0                 PIC 9V99.
011900     05  LK-CAP-1-4               PIC 9V99.
012000     05  LK-CAP-5-UP              PIC 9V99.
012100     05  FILLER                   PIC X(03).
012200 01  LK-CAP-PCTL-SPEC             PIC X(40).
012300 PROCEDURE DIVISION USING CRS-COUNTRY-TABLE LK-CAP-MODE
012400         LK-CAP-FACTORS LK-CAP-PCTL-SPEC.
012500 0100-MAIN-LINE.
012600     PERFORM 0200-ASSIGN-BUCKETS THRU 0200-EXIT
012700     EVALUATE TRUE
012800         WHEN LK-CAP-PCTL
012900             PERFORM 0400-APPLY-PCTL-MODE THRU 0400-EXIT
013000         WHEN OTHER
013100             PERFORM 0300-APPLY-MULT-MODE THRU 0300-EXIT
013200     END-EVALUATE
013300     GOBACK
013400     .
013500* BUCKET EVERY ROW BY ITS APT-GROUP-COUNT -- 1="0", 2="1-4",        !@01A
013600* 3="5-".                                                           !@01A
013700 0200-ASSIGN-BUCKETS.
013800     PERFORM 0210-ASSIGN-ROW-BUCKET
013900         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
014000     .
014100 0200-EXIT.
014200     EXIT.
014300 0210-ASSIGN-ROW-BUCKET.
014400     EVALUATE TRUE
014500         WHEN CT-APT-GROUP-COUNT(WS-ROW-SUB) = ZERO
014600             MOVE 1 TO WS-BUCKET(WS-ROW-SUB)
014700         WHEN CT-APT-GROUP-COUNT(WS-ROW-SUB) >= 5
014800             MOVE 3 TO WS-BUCKET(WS-ROW-SUB)
014900         WHEN OTHER
015000             MOVE 2 TO WS-BUCKET(WS-ROW-SUB)
015100     END-EVALUATE
015200     .
015300* MULTIPLICATIVE MODE -- FACTORS ARRIVE ALREADY RESOLVED FROM       !@03A
015400* CRSPARM (SEE THAT MEMBER'S BANNER -- NO RUNTIME SPEC STRING       !@03A
015500* IS PARSED FOR THIS MODE, THE FACTORS ARE RECOMPILED IN).          !@03A
015600 0300-APPLY-MULT-MODE.
015700     PERFORM 0310-MULT-ROW
015800         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
015900     .
016000 0300-EXIT.
016100     EXIT.
016200 0310-MULT-ROW.
016300     EVALUATE WS-BUCKET(WS-ROW-SUB)
016400         WHEN 1
016500             COMPUTE CT-RISK-SCORE(WS-ROW-SUB) ROUNDED =
016600                 CT-RISK-SCORE(WS-ROW-SUB) * LK-CAP-0
016700         WHEN 2
016800             COMPUTE CT-RISK-SCORE(WS-ROW-SUB) ROUNDED =
016900                 CT-RISK-SCORE(WS-ROW-SUB) * LK-CAP-1-4
017000         WHEN OTHER
017100             COMPUTE CT-RISK-SCORE(WS-ROW-SUB) ROUNDED =
017200                 CT-RISK-SCORE(WS-ROW-SUB) * LK-CAP-5-UP
017300     END-EVALUATE
017400     .
017500* PERCENTILE MODE -- PARSE THE SPEC STRING, BUILD THE SORTED        !@04A
017600* RISK-SCORE POPULATION, THEN CAP EACH REQUESTED BUCKET.            !@04A
017700 0400-APPLY-PCTL-MODE.
017800     PERFORM 0410-PARSE-PCTL-SPEC THRU 0410-EXIT
017900     PERFORM 0420-BUILD-SORTED-SCORES THRU 0420-EXIT
018000     IF WS-PCTL-0 > ZERO
018100         MOVE WS-PCTL-0 TO WS-PCTL-REQUEST
018200         PERFORM 0430-COMPUTE-PERCENTILE THRU 0430-EXIT
018300         MOVE WS-CAP-RESULT TO WS-CAP-0-VAL
018400         PERFORM 0440-CAP-ROW-IF-BUCKET-1
018500             VARYING WS-ROW-SUB FROM 1 BY 1
018600             UNTIL WS-ROW-SUB > CT-COUNT
018700     END-IF
018800     IF WS-PCTL-1-4 > ZERO
018900         MOVE WS-PCTL-1-4 TO WS-PCTL-REQUEST
019000         PERFORM 0430-COMPUTE-PERCENTILE THRU 0430-EXIT
019100         MOVE WS-CAP-RESULT TO WS-CAP-1-4-VAL
019200         PERFORM 0441-CAP-ROW-IF-BUCKET-2
019300             VARYING WS-ROW-SUB FROM 1 BY 1
019400             UNTIL WS-ROW-SUB > CT-COUNT
019500     END-IF
019600     IF WS-PCTL-5-UP > ZERO
019700         MOVE WS-PCTL-5-UP TO WS-PCTL-REQUEST
019800         PERFORM 0430-COMPUTE-PERCENTILE THRU 0430-EXIT
019900         MOVE WS-CAP-RESULT TO WS-CAP-5-UP-VAL
020000         PERFORM 0442-CAP-ROW-IF-BUCKET-3
020100             VARYING WS-ROW-SUB FROM 1 BY 1
020200             UNTIL WS-ROW-SUB > CT-COUNT
020300     END-IF
020400     .
020500 0400-EXIT.
020600     EXIT.
020700 0440-CAP-ROW-IF-BUCKET-1.
020800     IF WS-BUCKET(WS-ROW-SUB) = 1
020900         IF CT-RISK-SCORE(WS-ROW-SUB) > WS-CAP-0-VAL
021000             MOVE WS-CAP-0-VAL TO CT-RISK-SCORE(WS-ROW-SUB)
021100         END-IF
021200     END-IF
021300     .
021400 0441-CAP-ROW-IF-BUCKET-2.
021500     IF WS-BUCKET(WS-ROW-SUB) = 2
021600         IF CT-RISK-SCORE(WS-ROW-SUB) > WS-CAP-1-4-VAL
021700             MOVE WS-CAP-1-4-VAL TO CT-RISK-SCORE(WS-ROW-SUB)
021800         END-IF
021900     END-IF
022000     .
022100 0442-CAP-ROW-IF-BUCKET-3.
022200     IF WS-BUCKET(WS-ROW-SUB) = 3
022300         IF CT-RISK-SCORE(WS-ROW-SUB) > WS-CAP-5-UP-VAL
022400             MOVE WS-CAP-5-UP-VAL TO CT-RISK-SCORE(WS-ROW-SUB)
022500         END-IF
022600     END-IF
022700     .
022800* SPLIT THE SPEC STRING ON COMMAS, THEN EACH TOKEN ON THE           !@04A
022900* COLON.  A BUCKET NEVER NAMED IN THE STRING STAYS AT ITS           !@04A
023000* ZERO DEFAULT, WHICH MEANS "LEAVE IT UNCAPPED".                    !@04A
023100 0410-PARSE-PCTL-SPEC.
023200     MOVE SPACES TO WS-TOK1-TEXT WS-TOK2-TEXT WS-TOK3-TEXT
023300     UNSTRING LK-CAP-PCTL-SPEC DELIMITED BY ','
023400         INTO WS-TOK1-TEXT WS-TOK2-TEXT WS-TOK3-TEXT
023500     MOVE ZERO TO WS-PCTL-0 WS-PCTL-1-4 WS-PCTL-5-UP
023600     IF WS-TOK1-TEXT NOT = SPACES
023700         MOVE WS-TOK1-TEXT TO WS-CUR-TOKEN-TEXT
023800         PERFORM 0411-PARSE-ONE-TOKEN THRU 0411-EXIT
023900     END-IF
024000     IF WS-TOK2-TEXT NOT = SPACES
024100         MOVE WS-TOK2-TEXT TO WS-CUR-TOKEN-TEXT
024200         PERFORM 0411-PARSE-ONE-TOKEN THRU 0411-EXIT
024300     END-IF
024400     IF WS-TOK3-TEXT NOT = SPACES
024500         MOVE WS-TOK3-TEXT TO WS-CUR-TOKEN-TEXT
024600         PERFORM 0411-PARSE-ONE-TOKEN THRU 0411-EXIT
024700     END-IF
024800     .
024900 0410-EXIT.
025000     EXIT.
025100 0411-PARSE-ONE-TOKEN.
025200     MOVE SPACES TO WS-BUCKET-PART-TEXT WS-PCTL-PART-TEXT
025300     UNSTRING WS-CUR-TOKEN-TEXT DELIMITED BY ':'
025400         INTO WS-BUCKET-PART-TEXT WS-PCTL-PART-TEXT
025500     MOVE ZERO TO WS-PCTL-NUM2 WS-PCTL-NUM3 WS-PCTL-FINAL
025600     MOVE SPACES TO WS-PCTL-DIGITS-X
025700     IF WS-PCTL-PART-TEXT(1:1) = 'Q' OR
025800             WS-PCTL-PART-TEXT(1:1) = 'q'
025900         MOVE WS-PCTL-PART-TEXT(2:3) TO WS-PCTL-DIGITS-X
026000         IF WS-PCTL-DIGITS-X(3:1) = SPACE
026100             MOVE WS-PCTL-DIGITS-X(1:2) TO WS-PCTL-NUM2
026200             MOVE WS-PCTL-NUM2 TO WS-PCTL-FINAL
026300         ELSE
026400             MOVE WS-PCTL-DIGITS-X TO WS-PCTL-NUM3
026500             MOVE WS-PCTL-NUM3 TO WS-PCTL-FINAL
026600         END-IF
026700     END-IF
026800     IF WS-PCTL-FINAL > ZERO
026900         PERFORM 0412-STORE-PCTL-BY-BUCKET
027000     END-IF
027100     .
027200 0411-EXIT.
027300     EXIT.
027400 0412-STORE-PCTL-BY-BUCKET.
027500     IF WS-BUCKET-PART-TEXT = '0'
027600         MOVE WS-PCTL-FINAL TO WS-PCTL-0
027700     END-IF
027800     IF WS-BUCKET-PART-TEXT = '1-4'
027900         MOVE WS-PCTL-FINAL TO WS-PCTL-1-4
028000     END-IF
028100     IF WS-BUCKET-PART-TEXT = '5-'
028200         MOVE WS-PCTL-FINAL TO WS-PCTL-5-UP
028300     END-IF
028400     .
028500* COPY THE RISK-SCORE POPULATION AND BUBBLE-SORT IT ASCENDING.      !@04A
028600 0420-BUILD-SORTED-SCORES.
028700     MOVE ZERO TO WS-SORT-CNT
028800     PERFORM 0421-COPY-SCORE
028900         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
029000     PERFORM 0422-SORT-PASS
029100         VARYING WS-SORT-SUB FROM 1 BY 1
029200         UNTIL WS-SORT-SUB NOT < WS-SORT-CNT
029300     .
029400 0420-EXIT.
029500     EXIT.
029600 0421-COPY-SCORE.
029700     ADD 1 TO WS-SORT-CNT
029800     MOVE CT-RISK-SCORE(WS-ROW-SUB) TO WS-SORT-VAL(WS-SORT-CNT)
029900     .
030000 0422-SORT-PASS.
030100     PERFORM 0423-SORT-COMPARE
030200         VARYING WS-SORT-SUB2 FROM 1 BY 1
030300         UNTIL WS-SORT-SUB2 > WS-SORT-CNT - WS-SORT-SUB
030400     .
030500 0423-SORT-COMPARE.
030600     IF WS-SORT-VAL(WS-SORT-SUB2) > WS-SORT-VAL(WS-SORT-SUB2 + 1)
030700         MOVE WS-SORT-VAL(WS-SORT-SUB2) TO WS-SORT-TEMP
030800         MOVE WS-SORT-VAL(WS-SORT-SUB2 + 1) TO
030900             WS-SORT-VAL(WS-SORT-SUB2)
031000         MOVE WS-SORT-TEMP TO WS-SORT-VAL(WS-SORT-SUB2 + 1)
031100     END-IF
031200     .
031300* LINEAR-INTERPOLATED PERCENTILE OF THE SORTED POPULATION --        !@04A
031400* POSITION = (PCTL/100) * (N-1), INTERPOLATE BETWEEN THE TWO        !@04A
031500* SURROUNDING ORDER STATISTICS.                                     !@04A
031600 0430-COMPUTE-PERCENTILE.
031700     IF WS-SORT-CNT = 1
031800         MOVE WS-SORT-VAL(1) TO WS-CAP-RESULT
031900     ELSE
032000         COMPUTE WS-POS-FULL =
032100             (WS-PCTL-REQUEST / 100) * (WS-SORT-CNT - 1)
032200         MOVE WS-POS-FULL TO WS-POS-WHOLE
032300         COMPUTE WS-POS-FRAC = WS-POS-FULL - WS-POS-WHOLE
032400         MOVE WS-POS-WHOLE TO WS-LOW-IDX
032500         ADD 1 TO WS-LOW-IDX
032600         MOVE WS-LOW-IDX TO WS-HIGH-IDX
032700         IF WS-POS-FRAC > ZERO
032800             ADD 1 TO WS-HIGH-IDX
032900         END-IF
033000         IF WS-HIGH-IDX > WS-SORT-CNT
033100             MOVE WS-SORT-CNT TO WS-HIGH-IDX
033200         END-IF
033300         COMPUTE WS-CAP-RESULT ROUNDED =
033400             WS-SORT-VAL(WS-LOW-IDX) +
033500             ((WS-SORT-VAL(WS-HIGH-IDX) - WS-SORT-VAL(WS-LOW-IDX))
033600              * WS-POS-FRAC)
033700     END-IF
033800     .
033900 0430-EXIT.
034000     EXIT.
