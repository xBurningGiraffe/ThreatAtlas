000100     PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 16:20:40 BY  RSTRICKL VERSION 13    !@13A
000300* LAST UPDATE ON 19 NOV 2022 AT 09:05:18 BY  TKAMAU   VERSION 12    !@12A
000400* LAST UPDATE ON 02 MAR 2015 AT 10:50:02 BY  QPELLETR VERSION 11    !@11A
000500* LAST UPDATE ON 19 JUL 2012 AT 08:30:44 BY  QPELLETR VERSION 10    !@10A
000600* LAST UPDATE ON 14 SEP 2004 AT 13:12:09 BY  DSOUBRA  VERSION 09    !@09A
000700* LAST UPDATE ON 20 JAN 1999 AT 08:05:00 BY  MFARROW  VERSION 08    !@08A
000800* LAST UPDATE ON 12 NOV 1996 AT 09:40:00 BY  TKAMAU   VERSION 07    !@07A
000900* LAST UPDATE ON 03 AUG 1994 AT 11:15:00 BY  RSTRICKL VERSION 06    !@06A
001000* LAST UPDATE ON 30 JUN 1992 AT 09:30:00 BY  RSTRICKL VERSION 05    !@05A
001100* LAST UPDATE ON 15 MAY 1991 AT 08:50:00 BY  RSTRICKL VERSION 04    !@04A
001200* LAST UPDATE ON 08 MAR 1990 AT 10:05:00 BY  RSTRICKL VERSION 03    !@03A
001300* LAST UPDATE ON 19 SEP 1988 AT 09:15:00 BY  RSTRICKL VERSION 02    !@02A
001400* LAST UPDATE ON 02 MAR 1988 AT 08:00:00 BY  RSTRICKL VERSION 01    !@01A
001500     ID DIVISION.
001600     PROGRAM-ID. CRSDRIVR.
001700     AUTHOR. STRICKLAND--MERIDIAN.
001800     INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001900                   THIS IS THE WEEKLY BATCH DRIVER FOR THE COUNTRY
002000                   RISK SCORE RUN.  IT LOADS THE BASE RISK FEED, THE
002100                   OPERATOR ALIAS FILE, AND WHICHEVER OF THE NCSI,
002200                   SPAM AND EXPLOITED-IP EXTRACTS ARE ON HAND FOR THE
002300                   WEEK, MERGES THEM ALL INTO ONE WORKING TABLE,
002400                   CALLS THE SCORING, PRESENCE-CAP AND BANDING
002500                   SUBPROGRAMS, APPLIES THE OPERATOR EXCLUDE LIST,
002600                   SORTS BY RISK SCORE AND EITHER PRINTS THE TOP-N
002700                   REPORT OR RUNS A SINGLE-COUNTRY QUERY, AND WRITES
002800                   THE FULL SCORED TABLE TO THE DOWNSTREAM EXPORT
002900                   FILE.  ALL TUNING COMES IN THROUGH CRS-CONTROL-
003000                   PARMS -- THERE IS NO OPERATOR PROMPT IN THIS JOB,
003100                   THE OLD RESEARCH-VAX TERMINAL SESSION WAS RETIRED
003200                   WHEN THIS WAS MOVED TO THE WEEKEND BATCH WINDOW.
003300     DATE-WRITTEN. 02 MARCH 1988.
003400     DATE-COMPILED.
003500     SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
003600*-------------------------------------------------------------
003700* CHANGE LOG
003800*-------------------------------------------------------------
003900* 02 MAR 1988 RSTRICKL  WR-0850  ORIGINAL CODING -- LOADS THE BAS   !@01A
004000*             FEED ONLY, COMPOSITE SCORE FROM GCI-SUM AND THE       !@01A
004100*             APT GROUP COUNT, PRINTS THE TOP 10 TO THE LISTING.    !@01A
004200* 19 SEP 1988 RSTRICKL  WR-0877  IN-LINE COMPOSITE REPLACED BY A    !@02A
004300*             CALL TO THE NEW CRSTOPSI SCORING ENGINE.              !@02A
004400* 08 MAR 1990 RSTRICKL  WR-0990  ADDED THE CALL TO THE NEW          !@03A
004500*             CRSPRCAP PRESENCE-CAP ROUTINE RIGHT AFTER SCORING.    !@03A
004600* 15 MAY 1991 RSTRICKL  WR-1091  COUNTRY-NAME CLEANING MOVED OUT    !@04A
004700*             TO THE NEW CRSNAMCL SUBPROGRAM -- CALLED HERE AND     !@04A
004800*             BY EVERY MERGE PASS BELOW.                            !@04A
004900* 30 JUN 1992 RSTRICKL  WR-1210  ADDED THE CALL TO THE NEW          !@05A
005000*             CRSBANDG BANDING ROUTINE -- RISK LEVEL PRINTED ON     !@05A
005100*             THE REPORT FOR THE FIRST TIME.                        !@05A
005200* 03 AUG 1994 RSTRICKL  WR-1360  ADDED THE ALIAS FILE AND THE       !@06A
005300*             NCSI MERGE PASS -- RESEARCH WANTED THE UN NCSI        !@06A
005400*             PUBLICATION JOINED AGAINST THE BASE FEED.             !@06A
005500* 12 NOV 1996 TKAMAU    WR-1612  ADDED THE SPAM AND EXPLOITED-IP    !@07A
005600*             MERGE PASSES AND THE CRSQUERY SINGLE-COUNTRY LOOKUP   !@07A
005700*             (CALLING THE NEW CRSSIML RATIO ROUTINE ON A MISS).    !@07A
005800* 20 JAN 1999 MFARROW   WR-1975  Y2K READINESS REVIEW -- NO         !@08A
005900*             2-DIGIT YEAR FIELDS IN THIS PROGRAM, NO CHANGE        !@08A
006000*             REQUIRED.                                             !@08A
006100* 14 SEP 2004 DSOUBRA   WR-2535  EXCLUDE LIST ADDED TO CRSPARM SO   !@09A
006200*             OPERATIONS CAN DROP A COUNTRY FROM THE REPORT         !@09A
006300*             WITHOUT A RECOMPILE OF THE FEED.                      !@09A
006400* 19 JUL 2012 QPELLETR  WR-3025  ADDED THE PERCENTILE CAP MODE      !@10A
006500*             SWITCH AND THE SCORED-OUT EXPORT FILE FOR THE NEW     !@10A
006600*             DOWNSTREAM DASHBOARD LOAD.                            !@10A
006700* 02 MAR 2015 QPELLETR  WR-3311  WIDENED THE ALIAS, NCSI, SPAM AN   !@11A
006800*             EXPLOIT WORK TABLES TO 300 ENTRIES.                   !@11A
006900* 19 NOV 2022 TKAMAU    WR-4078  EXPLOIT-MERGE ALIAS FALLBACK PAS   !@12A
007000*             ADDED -- SOME ISO2 CODES IN THE EXPLOIT FEED NO       !@12A
007100*             LONGER MATCH THE CURRENT ISO STANDARD.                !@12A
007200* 04 AUG 2026 RSTRICKL  WR-4500  QUANTILE FRACTIONS MOVED TO CP-    !@13A
007300*             QUANTILES, AUTO-CONFIRM SWITCH ADDED FOR CRSQUERY,    !@13A
007400*             SNAP-DUMP ALIASES ADDED ON THE MERGE WORK TABLES.     !@13A
007500*-------------------------------------------------------------
007600     ENVIRONMENT DIVISION.
007700     CONFIGURATION SECTION.
007800     SOURCE-COMPUTER. IBM-370.
007900     OBJECT-COMPUTER. IBM-370.
008000     SPECIAL-NAMES.
008100         C01 IS TOP-OF-FORM.
008200         CLASS ISO2-DIGIT IS '0' THRU '9'.
008300     INPUT-OUTPUT SECTION.
008400     FILE-CONTROL.
008500         SELECT BASE-IN ASSIGN TO BASEIN
008600                 ORGANIZATION LINE SEQUENTIAL.
008700         SELECT ALIAS-IN ASSIGN TO ALIASIN
008800                 ORGANIZATION LINE SEQUENTIAL.
008900         SELECT NCSI-IN ASSIGN TO NCSIIN
009000                 ORGANIZATION LINE SEQUENTIAL.
009100         SELECT SPAM-IN ASSIGN TO SPAMIN
009200                 ORGANIZATION LINE SEQUENTIAL.
009300         SELECT EXPLOIT-IN ASSIGN TO EXPLIN
009400                 ORGANIZATION LINE SEQUENTIAL.
009500         SELECT SCORED-OUT ASSIGN TO SCOROUT
009600                 ORGANIZATION LINE SEQUENTIAL.
009700         SELECT REPORT-OUT ASSIGN TO RPTOUT
009800                 ORGANIZATION LINE SEQUENTIAL.
009900     DATA DIVISION.
010000     FILE SECTION.
010100     FD  BASE-IN
010200             LABEL RECORDS STANDARD.
010300     COPY CRSBASE.
010400     FD  ALIAS-IN
010500             LABEL RECORDS STANDARD.
010600     COPY CRSALIA.
010700     FD  NCSI-IN
010800             LABEL RECORDS STANDARD.
010900     COPY CRSNCSI.
011000     FD  SPAM-IN
011100             LABEL RECORDS STANDARD.
011200     COPY CRSSPAM.
011300     FD  EXPLOIT-IN
011400             LABEL RECORDS STANDARD.
011500     COPY CRSEXPL.
011600     FD  SCORED-OUT
011700             LABEL RECORDS STANDARD.
011800     COPY CRSSCOR.
011900     FD  REPORT-OUT
012000             LABEL RECORDS STANDARD.
012100     COPY CRSRPTL.
012200     WORKING-STORAGE SECTION.
012300     77  PGMNAME                     PIC X(8) VALUE 'CRSDRIVR'.
012400* SWITCHES -- END-OF-FILE AND SEARCH/MATCH FLAGS.
012500     77  WS-BASE-EOF-SW              PIC X(01) VALUE 'N'.
012600         88  WS-BASE-EOF                  VALUE 'Y'.
012700     77  WS-ALIAS-EOF-SW             PIC X(01) VALUE 'N'.
012800         88  WS-ALIAS-EOF                 VALUE 'Y'.
012900     77  WS-NCSI-EOF-SW              PIC X(01) VALUE 'N'.
013000         88  WS-NCSI-EOF                  VALUE 'Y'.
013100     77  WS-SPAM-EOF-SW              PIC X(01) VALUE 'N'.
013200         88  WS-SPAM-EOF                  VALUE 'Y'.
013300     77  WS-EXPL-EOF-SW              PIC X(01) VALUE 'N'.
013400         88  WS-EXPL-EOF                  VALUE 'Y'.
013500     77  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
013600         88  WS-ROW-WAS-FOUND             VALUE 'Y'.
013700         88  WS-ROW-NOT-FOUND             VALUE 'N'.
013800* SUBSCRIPTS, COUNTERS AND SCRATCH ACCUMULATORS -- ALL COMP PER
013900* SHOP STANDARD FOR ANYTHING THAT IS NEVER PRINTED OR PUNCHED.
014000     77  WS-ROW-SUB                  PIC 9(04) COMP VALUE ZERO.
014100     77  WS-SUB                      PIC 9(04) COMP VALUE ZERO.
014200     77  WS-SUB2                     PIC 9(04) COMP VALUE ZERO.
014300     77  WS-FOUND-SUB                PIC 9(04) COMP VALUE ZERO.
014400     77  WS-BEST-SUB                 PIC 9(04) COMP VALUE ZERO.
014500     77  WS-BEST-OVERLAP             PIC 9(02) COMP VALUE ZERO.
014600     77  WS-CUR-OVERLAP              PIC 9(02) COMP VALUE ZERO.
014700     77  WS-TOK-SUB                  PIC 9(02) COMP VALUE ZERO.
014800     77  WS-TOK-SUB2                 PIC 9(02) COMP VALUE ZERO.
014900     77  WS-ALIAS-COUNT               PIC 9(04) COMP VALUE ZERO.
015000     77  WS-NCSI-COUNT                PIC 9(04) COMP VALUE ZERO.
015100     77  WS-SPAM-COUNT                PIC 9(04) COMP VALUE ZERO.
015200     77  WS-EXPL-COUNT                PIC 9(04) COMP VALUE ZERO.
015300     77  WS-SORT-IDX-CNT              PIC 9(04) COMP VALUE ZERO.
015400     77  WS-SORT-TEMP                 PIC 9(04) COMP VALUE ZERO.
015500     77  WS-PRINT-LIMIT                PIC 9(04) COMP VALUE ZERO.
015600     77  WS-PRINT-SUB                  PIC 9(04) COMP VALUE ZERO.
015700     77  WS-EXCL-SUB                   PIC 9(02) COMP VALUE ZERO.
015800     77  WS-SPAM-MAGX10-WORK            PIC 9(03) COMP VALUE ZERO.
015900     77  WS-SPAM-EXP-WORK                PIC 9(02) COMP VALUE ZERO.
016000* UPPER/LOWER TRANSLATE TABLES -- SAME PAIR CRSNAMCL AND CRSQUERY
016100* USE, COPIED HERE SO THIS PROGRAM CAN UPPER-CASE AN ISO2 CODE
016200* WITHOUT A SUBPROGRAM CALL FOR EVERY ROW OF EVERY MERGE PASS.
016300     77  WS-DOWNCASE-TABLE            PIC X(26)
016400             VALUE 'abcdefghijklmnopqrstuvwxyz'.
016500     77  WS-UPCASE-TABLE              PIC X(26)
016600             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016700* SCRATCH ISO2 FIELD FOR THE UK/EL/KO FIXUP HELPER AT 8100.
016800     77  WS-NORM-ISO2-WORK            PIC X(02) VALUE SPACES.
016900* ALIAS LOOKUP SCRATCH -- HOLDS THE RAW NAME/ISO2 SPLIT FROM ONE
017000* ALIAS-IN LINE BEFORE IT IS CLEANED AND STORED.
017100     01  WS-ALIAS-RAW-NAME            PIC X(30) VALUE SPACES.
017200     01  WS-ALIAS-RAW-ISO2            PIC X(30) VALUE SPACES.
017300* THE OPERATOR ALIAS TABLE -- ALIAS-NAME=ISO2 LINES FROM ALIAS-IN,
017400* KEYED BY THE CLEANED ALIAS NAME.  USED AS A NAME-TO-ISO2 BRIDGE
017500* BY THE SPAM AND EXPLOIT ALIAS-FALLBACK PASSES.
017600     01  WS-ALIAS-TABLE.
017700         05  WA-ENTRY OCCURS 300 TIMES.
017800                 10  WA-ALIAS-NAME-CLEAN  PIC X(30).
017900                 10  WA-ALIAS-ISO2        PIC X(02).
018000                 10  FILLER               PIC X(08).
018100* REDEFINED SO THE SNAP-DUMP FORMATTER CAN RENDER THE WHOLE TABLE
018200* AS ONE BYTE STRING IN THE ABEND LISTING.                          !@13A
018300     01  WS-ALIAS-TABLE-X REDEFINES WS-ALIAS-TABLE.
018400         05  FILLER                   PIC X(12000).
018500* THE NCSI MERGE TABLE -- ONE ENTRY PER NCSI-IN ROW, KEYED BY THE
018600* CLEANED COUNTRY NAME, WITH THE NAME ALREADY SPLIT INTO UP TO SIX
018700* WORDS FOR THE WORD-BAG FALLBACK AT 2050.
018800     01  WS-NCSI-TABLE.
018900         05  WN-ENTRY OCCURS 300 TIMES.
019000                 10  WN-NAME-CLEAN        PIC X(30).
019100                 10  WN-SCORE             PIC 9(03)V99.
019200                 10  WN-RANK              PIC 9(04).
019300                 10  WN-TOKEN-CNT         PIC 9(02) COMP.
019400                 10  WN-TOKEN OCCURS 6 TIMES PIC X(12).
019500* REDEFINED SO THE SNAP-DUMP FORMATTER CAN RENDER THE WHOLE TABLE
019600* AS ONE BYTE STRING IN THE ABEND LISTING.                          !@13A
019700     01  WS-NCSI-TABLE-X REDEFINES WS-NCSI-TABLE.
019800         05  FILLER                   PIC X(28800).
019900* THE SPAM MERGE TABLE -- ONE ENTRY PER SPAM-IN ROW, KEYED BY THE
020000* FIXED-UP ISO2 CODE, DUPLICATE ISO2 KEEPS THE FIRST ROW SEEN.
020100     01  WS-SPAM-TABLE.
020200         05  WP-ENTRY OCCURS 300 TIMES.
020300                 10  WP-ISO2              PIC X(02).
020400                 10  WP-NAME-CLEAN        PIC X(30).
020500                 10  WP-MAGX10            PIC 9(03).
020600                 10  FILLER               PIC X(05).
020700* REDEFINED SO THE SNAP-DUMP FORMATTER CAN RENDER THE WHOLE TABLE
020800* AS ONE BYTE STRING IN THE ABEND LISTING.                          !@13A
020900     01  WS-SPAM-TABLE-X REDEFINES WS-SPAM-TABLE.
021000         05  FILLER                   PIC X(12000).
021100* THE EXPLOIT MERGE TABLE -- ONE ENTRY PER EXPLOIT-IN ROW, KEYED BY
021200* THE FIXED-UP ISO2 CODE, DUPLICATE ISO2 KEEPS THE FIRST ROW SEEN.
021300     01  WS-EXPL-TABLE.
021400         05  WX-ENTRY OCCURS 300 TIMES.
021500                 10  WX-ISO2              PIC X(02).
021600                 10  WX-RANK              PIC 9(04).
021700                 10  WX-TOTAL-TODAY       PIC 9(09).
021800                 10  FILLER               PIC X(05).
021900     01  WS-EXPL-TABLE-X REDEFINES WS-EXPL-TABLE.
022000         05  FILLER                   PIC X(06000).
022100* INDEX-SORT ARRAY -- HOLDS CT-ENTRY SUBSCRIPTS, NOT WHOLE ROWS,
022200* SORTED DESCENDING BY CT-RISK-SCORE.  KEEPS US FROM HAVING TO
022300* HAND-DUPLICATE THE WHOLE CT-ENTRY SUBSTRUCTURE AS A SWAP AREA.
022400     01  WS-SORT-IDX-GROUP.
022500         05  WS-SORT-IDX OCCURS 300 TIMES PIC 9(04) COMP.
022600         05  FILLER                   PIC X(08).
022700     01  WS-SORT-IDX-GROUP-X REDEFINES WS-SORT-IDX-GROUP.
022800         05  FILLER                   PIC X(608).
022900* WORD-BAG SCRATCH FOR THE NCSI WORD-OVERLAP FALLBACK AT 2050 --
023000* ONE BASE COUNTRY NAME SPLIT INTO UP TO SIX WORDS PER COMPARISON.
023100     01  WS-BASE-TOKEN-GROUP.
023200         05  WS-BASE-TOKEN-CNT        PIC 9(02) COMP.
023300         05  WS-BASE-TOKEN OCCURS 6 TIMES PIC X(12).
023400         05  FILLER                   PIC X(04).
023500* CALL-STAGING AREAS -- EACH SUBPROGRAM'S LINKAGE SHAPE IS MIRRORED
023600* HERE EXACTLY AND LOADED FROM CRS-CONTROL-PARMS BEFORE THE CALL
023700* WHEREVER THE SHAPES DO NOT LINE UP BYTE FOR BYTE.
023800     01  WS-TOPSI-WEIGHTS.
023900         05  WS-TW-APT                PIC 9V9(4).
024000         05  WS-TW-GCI                PIC 9V9(4).
024100         05  WS-TW-NCSI               PIC 9V9(4).
024200         05  WS-TW-MAL                PIC 9V9(4).
024300         05  WS-TW-SPAM               PIC 9V9(4).
024400         05  FILLER                   PIC X(05).
024500     01  WS-PRCAP-FACTORS.
024600         05  WS-PF-0                  PIC 9V99.
024700         05  WS-PF-1-4                PIC 9V99.
024800         05  WS-PF-5-UP               PIC 9V99.
024900         05  FILLER                   PIC X(03).
025000* CRSQUERY OUTPUT SCRATCH.
025100     01  WS-QUERY-FOUND-SW            PIC X(01) VALUE 'N'.
025200         88  WS-QUERY-WAS-FOUND           VALUE 'Y'.
025300     01  WS-QUERY-ROW-SUB             PIC 9(04) COMP VALUE ZERO.
025400     01  WS-QUERY-LITERAL-SW          PIC X(01) VALUE 'N'.
025500         88  WS-QUERY-IS-LITERAL          VALUE 'Y'.
025600* SCRATCH FOR THE NCSI FALLBACK MATCH AND FOR THE WEEKEND JOB'S
025700* ABEND PATH WHEN A REQUIRED BASE-IN FIELD COMES IN BLANK.
025800     01  WS-NCSI-CLEAN-SCRATCH        PIC X(30).
025900     77  ABND-PGM                PIC X(08) VALUE 'CEE3ABD'.
026000     77  ABEND-CODE              PIC 9(04) BINARY VALUE 12.
026100     COPY CRSTABL.
026200     COPY CRSPARM.
026300     PROCEDURE DIVISION.
026400     0100-MAIN-LINE.
026500         PERFORM 1000-LOAD-BASE-FILE THRU 1000-EXIT
026600         PERFORM 1100-LOAD-ALIAS-FILE THRU 1100-EXIT
026700         PERFORM 1200-LOAD-NCSI-FILE THRU 1200-EXIT
026800         PERFORM 1300-LOAD-SPAM-FILE THRU 1300-EXIT
026900         PERFORM 1400-LOAD-EXPLOIT-FILE THRU 1400-EXIT
027000         PERFORM 2000-MERGE-NCSI THRU 2000-EXIT
027100         PERFORM 2100-MERGE-SPAM THRU 2100-EXIT
027200         PERFORM 2200-MERGE-EXPLOIT THRU 2200-EXIT
027300         PERFORM 3000-SCORE-ALL-ROWS THRU 3000-EXIT
027400         PERFORM 3100-CAP-ALL-ROWS THRU 3100-EXIT
027500         PERFORM 3200-BAND-ALL-ROWS THRU 3200-EXIT
027600         PERFORM 3300-EXCLUDE-ROWS THRU 3300-EXIT
027700         PERFORM 3400-SORT-ROWS THRU 3400-EXIT
027800         OPEN OUTPUT REPORT-OUT
027900         IF CP-QUERY-STRING NOT = SPACES
028000                 PERFORM 4200-RUN-QUERY THRU 4200-EXIT
028100         ELSE
028200                 PERFORM 4000-WRITE-REPORT THRU 4000-EXIT
028300         END-IF
028400         CLOSE REPORT-OUT
028500         OPEN OUTPUT SCORED-OUT
028600         PERFORM 4500-WRITE-SCORED-FILE THRU 4500-EXIT
028700         CLOSE SCORED-OUT
028800         GOBACK
028900         .
029000     0100-EXIT.
029100         EXIT.
029200* LOADS THE BASE RISK FEED INTO CRS-COUNTRY-TABLE.  A MISSING
029300* COUNTRY NAME OR ISO2 CODE IS A FATAL FEED ERROR -- THE REST OF
029400* THE RUN HAS NOTHING TO JOIN AGAINST, SO WE ABEND RATHER THAN
029500* PRODUCE A PARTIAL REPORT.
029600     1000-LOAD-BASE-FILE.
029700         MOVE ZERO TO CT-COUNT
029800         OPEN INPUT BASE-IN
029900         PERFORM 1010-READ-BASE-LOOP THRU 1010-EXIT
030000         CLOSE BASE-IN
030100         .
030200     1000-EXIT.
030300         EXIT.
030400     1010-READ-BASE-LOOP.
030500         READ BASE-IN
030600                 AT END
030700                         GO TO 1010-EXIT
030800         END-READ
030900         PERFORM 1020-EDIT-BASE-ROW THRU 1020-EXIT
031000         GO TO 1010-READ-BASE-LOOP
031100         .
031200     1010-EXIT.
031300         EXIT.
031400     1020-EDIT-BASE-ROW.
031500         IF BI-COUNTRY = SPACES OR BI-ISO2 = SPACES
031600                 PERFORM 9900-ABEND-RUN THRU 9900-EXIT
031700         END-IF
031800         ADD 1 TO CT-COUNT
031900         MOVE BI-COUNTRY TO CT-COUNTRY(CT-COUNT)
032000         MOVE BI-ISO2 TO CT-ISO2(CT-COUNT)
032100         INSPECT CT-ISO2(CT-COUNT)
032200                 CONVERTING WS-DOWNCASE-TABLE TO WS-UPCASE-TABLE
032300         CALL 'CRSNAMCL' USING CT-COUNTRY(CT-COUNT)
032400             CT-NAME-CLEAN(CT-COUNT)
032500         IF BI-GCI-SUM-X = SPACES
032600                 SET CT-GCI-IS-MISSING(CT-COUNT) TO TRUE
032700                 MOVE ZERO TO CT-GCI-SUM(CT-COUNT)
032800         ELSE
032900                 SET CT-GCI-IS-PRESENT(CT-COUNT) TO TRUE
033000                 MOVE BI-GCI-SUM TO CT-GCI-SUM(CT-COUNT)
033100         END-IF
033200         IF BI-APT-GRP-CNT-X = SPACES
033300                 MOVE ZERO TO CT-APT-GROUP-COUNT(CT-COUNT)
033400         ELSE
033500                 MOVE BI-APT-GROUP-COUNT TO CT-APT-GROUP-COUNT(CT-COUNT)
033600         END-IF
033700         MOVE BI-TIER TO CT-TIER(CT-COUNT)
033800         SET CT-NCSI-IS-MISSING(CT-COUNT) TO TRUE
033900         MOVE ZERO TO CT-NCSI-SCORE(CT-COUNT)
034000         SET CT-SPAM-IS-MISSING(CT-COUNT) TO TRUE
034100         MOVE ZERO TO CT-SPAM-MAGNITUDE(CT-COUNT)
034200         MOVE ZERO TO CT-SPAM-GLOBALPCT(CT-COUNT)
034300         SET CT-EXPLOIT-IS-MISSING(CT-COUNT) TO TRUE
034400         SET CT-EXPL-TOT-IS-MISSING(CT-COUNT) TO TRUE
034500         MOVE ZERO TO CT-EXPLOIT-RANK(CT-COUNT)
034600         MOVE ZERO TO CT-EXPLOIT-TOTAL-TODAY(CT-COUNT)
034700         MOVE ZERO TO CT-RISK-SCORE(CT-COUNT)
034800         MOVE SPACES TO CT-RISK-LEVEL(CT-COUNT)
034900         MOVE 'K' TO CT-ROW-STATUS(CT-COUNT)
035000         .
035100     1020-EXIT.
035200         EXIT.
035300* LOADS THE OPERATOR ALIAS FILE -- FREE-FORM ALIAS-NAME=ISO2 LINES.
035400* POUND-SIGN AND BLANK LINES ARE COMMENTS AND ARE SKIPPED.  THE
035500* ALIAS KEY IS RUN THROUGH CRSNAMCL SO IT LINES UP WITH CT-NAME-
035600* CLEAN, AND THE ISO2 VALUE IS UPPER-CASED.
035700     1100-LOAD-ALIAS-FILE.
035800         MOVE ZERO TO WS-ALIAS-COUNT
035900         OPEN INPUT ALIAS-IN
036000         PERFORM 1110-READ-ALIAS-LOOP THRU 1110-EXIT
036100         CLOSE ALIAS-IN
036200         .
036300     1100-EXIT.
036400         EXIT.
036500     1110-READ-ALIAS-LOOP.
036600         READ ALIAS-IN
036700                 AT END
036800                         GO TO 1110-EXIT
036900         END-READ
037000         IF AI-LINE NOT = SPACES AND AI-FIRST-CHAR NOT = '#'
037100                 PERFORM 1120-EDIT-ALIAS-ROW THRU 1120-EXIT
037200         END-IF
037300         GO TO 1110-READ-ALIAS-LOOP
037400         .
037500     1110-EXIT.
037600         EXIT.
037700     1120-EDIT-ALIAS-ROW.
037800         MOVE SPACES TO WS-ALIAS-RAW-NAME WS-ALIAS-RAW-ISO2
037900         UNSTRING AI-LINE DELIMITED BY '='
038000                 INTO WS-ALIAS-RAW-NAME WS-ALIAS-RAW-ISO2
038100         END-UNSTRING
038200         ADD 1 TO WS-ALIAS-COUNT
038300         CALL 'CRSNAMCL' USING WS-ALIAS-RAW-NAME
038400                 WA-ALIAS-NAME-CLEAN(WS-ALIAS-COUNT)
038500         MOVE WS-ALIAS-RAW-ISO2(1:2) TO WA-ALIAS-ISO2(WS-ALIAS-COUNT)
038600         INSPECT WA-ALIAS-ISO2(WS-ALIAS-COUNT)
038700                 CONVERTING WS-DOWNCASE-TABLE TO WS-UPCASE-TABLE
038800         .
038900     1120-EXIT.
039000         EXIT.
039100* LOADS THE NCSI EXTRACT INTO A WORK TABLE KEYED BY CLEANED NAME.
039200* DUPLICATE NAMES KEEP THE FIRST ROW SEEN.  EACH NAME IS ALSO SPLIT
039300* INTO UP TO SIX WORDS FOR THE WORD-BAG FALLBACK AT 2050.
039400     1200-LOAD-NCSI-FILE.
039500         MOVE ZERO TO WS-NCSI-COUNT
039600         OPEN INPUT NCSI-IN
039700         PERFORM 1210-READ-NCSI-LOOP THRU 1210-EXIT
039800         CLOSE NCSI-IN
039900         .
040000     1200-EXIT.
040100         EXIT.
040200     1210-READ-NCSI-LOOP.
040300         READ NCSI-IN
040400                 AT END
040500                         GO TO 1210-EXIT
040600         END-READ
040700         PERFORM 1220-EDIT-NCSI-ROW THRU 1220-EXIT
040800         GO TO 1210-READ-NCSI-LOOP
040900         .
041000     1210-EXIT.
041100         EXIT.
041200     1220-EDIT-NCSI-ROW.
041300         CALL 'CRSNAMCL' USING NI-COUNTRY WS-NCSI-CLEAN-SCRATCH
041400         SET WS-ROW-NOT-FOUND TO TRUE
041500         PERFORM 1230-CHECK-DUP-NCSI
041600                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-NCSI-COUNT
041700                         OR WS-ROW-WAS-FOUND
041800         IF WS-ROW-NOT-FOUND
041900                 ADD 1 TO WS-NCSI-COUNT
042000                 MOVE WS-NCSI-CLEAN-SCRATCH TO
042100                     WN-NAME-CLEAN(WS-NCSI-COUNT)
042200                 IF NI-NCSI-SCORE-X = SPACES
042300                         MOVE ZERO TO WN-SCORE(WS-NCSI-COUNT)
042400                 ELSE
042500                         MOVE NI-NCSI-SCORE TO WN-SCORE(WS-NCSI-COUNT)
042600                 END-IF
042700                 IF NI-NCSI-RANK-X = SPACES
042800                         MOVE ZERO TO WN-RANK(WS-NCSI-COUNT)
042900                 ELSE
043000                         MOVE NI-NCSI-RANK TO WN-RANK(WS-NCSI-COUNT)
043100                 END-IF
043200                 MOVE ZERO TO WN-TOKEN-CNT(WS-NCSI-COUNT)
043300                 UNSTRING WN-NAME-CLEAN(WS-NCSI-COUNT) DELIMITED BY SPACE
043400                         INTO WN-TOKEN(WS-NCSI-COUNT, 1)
043500                             WN-TOKEN(WS-NCSI-COUNT, 2)
043600                              WN-TOKEN(WS-NCSI-COUNT, 3)
043700                                  WN-TOKEN(WS-NCSI-COUNT, 4)
043800                              WN-TOKEN(WS-NCSI-COUNT, 5)
043900                                  WN-TOKEN(WS-NCSI-COUNT, 6)
044000                         TALLYING IN WN-TOKEN-CNT(WS-NCSI-COUNT)
044100                 END-UNSTRING
044200         END-IF
044300         .
044400     1220-EXIT.
044500         EXIT.
044600     1230-CHECK-DUP-NCSI.
044700         IF WN-NAME-CLEAN(WS-SUB) = WS-NCSI-CLEAN-SCRATCH
044800                 SET WS-ROW-WAS-FOUND TO TRUE
044900         END-IF
045000         .
045100* LOADS THE SPAMHAUS-STYLE FEED INTO A WORK TABLE KEYED BY THE
045200* FIXED-UP ISO2 CODE (8100-NORMALIZE-ISO2).  DUPLICATE ISO2 KEEPS
045300* THE FIRST ROW SEEN.
045400     1300-LOAD-SPAM-FILE.
045500         MOVE ZERO TO WS-SPAM-COUNT
045600         OPEN INPUT SPAM-IN
045700         PERFORM 1310-READ-SPAM-LOOP THRU 1310-EXIT
045800         CLOSE SPAM-IN
045900         .
046000     1300-EXIT.
046100         EXIT.
046200     1310-READ-SPAM-LOOP.
046300         READ SPAM-IN
046400                 AT END
046500                         GO TO 1310-EXIT
046600         END-READ
046700         PERFORM 1320-EDIT-SPAM-ROW THRU 1320-EXIT
046800         GO TO 1310-READ-SPAM-LOOP
046900         .
047000     1310-EXIT.
047100         EXIT.
047200     1320-EDIT-SPAM-ROW.
047300         MOVE SI-ISO2 TO WS-NORM-ISO2-WORK
047400         PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
047500         SET WS-ROW-NOT-FOUND TO TRUE
047600         PERFORM 1330-CHECK-DUP-SPAM
047700                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-SPAM-COUNT
047800                         OR WS-ROW-WAS-FOUND
047900         IF WS-ROW-NOT-FOUND
048000                 ADD 1 TO WS-SPAM-COUNT
048100                 MOVE WS-NORM-ISO2-WORK TO WP-ISO2(WS-SPAM-COUNT)
048200                 CALL 'CRSNAMCL' USING SI-COUNTRY
048300                     WP-NAME-CLEAN(WS-SPAM-COUNT)
048400                 IF SI-SPAM-MAGX10-X = SPACES
048500                         MOVE ZERO TO WP-MAGX10(WS-SPAM-COUNT)
048600                 ELSE
048700                         MOVE SI-SPAM-MAGX10 TO WP-MAGX10(WS-SPAM-COUNT)
048800                 END-IF
048900         END-IF
049000         .
049100     1320-EXIT.
049200         EXIT.
049300     1330-CHECK-DUP-SPAM.
049400         IF WP-ISO2(WS-SUB) = WS-NORM-ISO2-WORK
049500                 SET WS-ROW-WAS-FOUND TO TRUE
049600         END-IF
049700         .
049800* LOADS THE EXPLOITED-IP RANKING FEED.  A ROW WHOSE KEY IS NOT A
049900* TWO-CHARACTER CODE (BLANK, OR BLANK IN THE SECOND POSITION) IS
050000* SKIPPED.  DUPLICATE ISO2 KEEPS THE FIRST ROW SEEN.
050100     1400-LOAD-EXPLOIT-FILE.
050200         MOVE ZERO TO WS-EXPL-COUNT
050300         OPEN INPUT EXPLOIT-IN
050400         PERFORM 1410-READ-EXPL-LOOP THRU 1410-EXIT
050500         CLOSE EXPLOIT-IN
050600         .
050700     1400-EXIT.
050800         EXIT.
050900     1410-READ-EXPL-LOOP.
051000         READ EXPLOIT-IN
051100                 AT END
051200                         GO TO 1410-EXIT
051300         END-READ
051400         IF EI-ISO2 NOT = SPACES AND EI-ISO2(2:1) NOT = SPACE
051500                 PERFORM 1420-EDIT-EXPL-ROW THRU 1420-EXIT
051600         END-IF
051700         GO TO 1410-READ-EXPL-LOOP
051800         .
051900     1410-EXIT.
052000         EXIT.
052100     1420-EDIT-EXPL-ROW.
052200         MOVE EI-ISO2 TO WS-NORM-ISO2-WORK
052300         PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
052400         SET WS-ROW-NOT-FOUND TO TRUE
052500         PERFORM 1430-CHECK-DUP-EXPL
052600                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > WS-EXPL-COUNT
052700                         OR WS-ROW-WAS-FOUND
052800         IF WS-ROW-NOT-FOUND
052900                 ADD 1 TO WS-EXPL-COUNT
053000                 MOVE WS-NORM-ISO2-WORK TO WX-ISO2(WS-EXPL-COUNT)
053100                 IF EI-EXPLOIT-RANK-X = SPACES
053200                         MOVE ZERO TO WX-RANK(WS-EXPL-COUNT)
053300                 ELSE
053400                         MOVE EI-EXPLOIT-RANK TO WX-RANK(WS-EXPL-COUNT)
053500                 END-IF
053600                 IF EI-EXPL-TOT-TODAY-X = SPACES
053700                         MOVE ZERO TO WX-TOTAL-TODAY(WS-EXPL-COUNT)
053800                 ELSE
053900                         MOVE EI-EXPLOIT-TOTAL-TODAY TO
054000                             WX-TOTAL-TODAY(WS-EXPL-COUNT)
054100                 END-IF
054200         END-IF
054300         .
054400     1420-EXIT.
054500         EXIT.
054600     1430-CHECK-DUP-EXPL.
054700         IF WX-ISO2(WS-SUB) = WS-NORM-ISO2-WORK
054800                 SET WS-ROW-WAS-FOUND TO TRUE
054900         END-IF
055000         .
055100* MERGES THE NCSI EXTRACT INTO CRS-COUNTRY-TABLE.  FIRST PASS IS AN
055200* EXACT CLEANED-NAME LOOKUP.  ANY ROW STILL MISSING NCSI AFTER THAT
055300* FALLS THROUGH TO THE WORD-BAG SEARCH AT 2050.
055400     2000-MERGE-NCSI.
055500         PERFORM 2010-MERGE-ONE-NCSI-ROW
055600                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
055700                     CT-COUNT
055800         PERFORM 2050-NCSI-WORDBAG-SEARCH
055900                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
056000                     CT-COUNT
056100         .
056200     2000-EXIT.
056300         EXIT.
056400     2010-MERGE-ONE-NCSI-ROW.
056500         IF CT-NCSI-IS-MISSING(WS-ROW-SUB)
056600                 SET WS-ROW-NOT-FOUND TO TRUE
056700                 PERFORM 2020-FIND-NCSI-BY-NAME
056800                         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >
056900                             WS-NCSI-COUNT
057000                                 OR WS-ROW-WAS-FOUND
057100                 IF WS-ROW-WAS-FOUND
057200                         MOVE WN-SCORE(WS-SUB) TO
057300                             CT-NCSI-SCORE(WS-ROW-SUB)
057400                         SET CT-NCSI-IS-PRESENT(WS-ROW-SUB) TO TRUE
057500                 END-IF
057600         END-IF
057700         .
057800     2010-EXIT.
057900         EXIT.
058000     2020-FIND-NCSI-BY-NAME.
058100         IF WN-NAME-CLEAN(WS-SUB) = CT-NAME-CLEAN(WS-ROW-SUB)
058200                 SET WS-ROW-WAS-FOUND TO TRUE
058300         END-IF
058400         .
058500* WORD-BAG FALLBACK -- TOKENIZES THE BASE ROW'S CLEANED NAME AND
058600* THE NCSI TABLE'S CLEANED NAME (TOKENIZED ONCE, AT LOAD TIME) AND
058700* PICKS THE ENTRY WITH THE LARGEST WORD OVERLAP GREATER THAN ZERO.
058800* A TIE KEEPS THE FIRST ENTRY FOUND, SINCE 2070 ONLY REPLACES THE
058900* BEST ON A STRICT IMPROVEMENT.
059000     2050-NCSI-WORDBAG-SEARCH.
059100         IF CT-NCSI-IS-MISSING(WS-ROW-SUB)
059200                 PERFORM 2060-TOKENIZE-BASE-NAME THRU 2060-EXIT
059300                 MOVE ZERO TO WS-BEST-OVERLAP
059400                 MOVE ZERO TO WS-BEST-SUB
059500                 PERFORM 2070-RATE-ONE-NCSI-ENTRY
059600                         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >
059700                             WS-NCSI-COUNT
059800                 IF WS-BEST-OVERLAP > ZERO
059900                         MOVE WN-SCORE(WS-BEST-SUB) TO
060000                             CT-NCSI-SCORE(WS-ROW-SUB)
060100                         SET CT-NCSI-IS-PRESENT(WS-ROW-SUB) TO TRUE
060200                 END-IF
060300         END-IF
060400         .
060500     2050-EXIT.
060600         EXIT.
060700     2060-TOKENIZE-BASE-NAME.
060800         MOVE ZERO TO WS-BASE-TOKEN-CNT
060900         MOVE SPACES TO WS-BASE-TOKEN(1) WS-BASE-TOKEN(2)
061000             WS-BASE-TOKEN(3)
061100                 WS-BASE-TOKEN(4) WS-BASE-TOKEN(5) WS-BASE-TOKEN(6)
061200         UNSTRING CT-NAME-CLEAN(WS-ROW-SUB) DELIMITED BY SPACE
061300                 INTO WS-BASE-TOKEN(1) WS-BASE-TOKEN(2) WS-BASE-TOKEN(3)
061400                          WS-BASE-TOKEN(4) WS-BASE-TOKEN(5)
061500                              WS-BASE-TOKEN(6)
061600                 TALLYING IN WS-BASE-TOKEN-CNT
061700         END-UNSTRING
061800         .
061900     2060-EXIT.
062000         EXIT.
062100     2070-RATE-ONE-NCSI-ENTRY.
062200         MOVE ZERO TO WS-CUR-OVERLAP
062300         PERFORM 2071-COUNT-ONE-TOKEN
062400                 VARYING WS-TOK-SUB FROM 1 BY 1
062500                     UNTIL WS-TOK-SUB > WS-BASE-TOKEN-CNT
062600         IF WS-CUR-OVERLAP > WS-BEST-OVERLAP
062700                 MOVE WS-CUR-OVERLAP TO WS-BEST-OVERLAP
062800                 MOVE WS-SUB TO WS-BEST-SUB
062900         END-IF
063000         .
063100     2070-EXIT.
063200         EXIT.
063300     2071-COUNT-ONE-TOKEN.
063400         PERFORM 2072-COUNT-ONE-PAIR
063500                 VARYING WS-TOK-SUB2 FROM 1 BY 1
063600                     UNTIL WS-TOK-SUB2 > WN-TOKEN-CNT(WS-SUB)
063700         .
063800     2072-COUNT-ONE-PAIR.
063900         IF WS-BASE-TOKEN(WS-TOK-SUB) NOT = SPACES
064000                 AND WS-BASE-TOKEN(WS-TOK-SUB) = WN-TOKEN(WS-SUB,
064100                     WS-TOK-SUB2)
064200                 ADD 1 TO WS-CUR-OVERLAP
064300         END-IF
064400         .
064500* MERGES THE SPAM FEED -- THREE PASSES.  PASS ONE IS AN EXACT ISO2
064600* JOIN (FIXED UP BY 8100).  PASS TWO BRIDGES THROUGH THE ALIAS
064700* TABLE FROM THE BASE ROW'S CLEANED NAME TO AN ISO2.  PASS THREE
064800* IS A LAST-RESORT CLEANED-NAME JOIN DIRECT AGAINST THE SPAM TABLE.
064900     2100-MERGE-SPAM.
065000         PERFORM 2110-MERGE-ONE-SPAM-EXACT
065100                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
065200                     CT-COUNT
065300         PERFORM 2120-SPAM-ALIAS-FALLBACK
065400                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
065500                     CT-COUNT
065600         PERFORM 2140-SPAM-NAME-FALLBACK
065700                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
065800                     CT-COUNT
065900         .
066000     2100-EXIT.
066100         EXIT.
066200     2110-MERGE-ONE-SPAM-EXACT.
066300         IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
066400                 MOVE CT-ISO2(WS-ROW-SUB) TO WS-NORM-ISO2-WORK
066500                 PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
066600                 SET WS-ROW-NOT-FOUND TO TRUE
066700                 PERFORM 2111-FIND-SPAM-BY-ISO2
066800                         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >
066900                             WS-SPAM-COUNT
067000                                 OR WS-ROW-WAS-FOUND
067100                 IF WS-ROW-WAS-FOUND
067200                         MOVE WP-MAGX10(WS-SUB) TO WS-SPAM-MAGX10-WORK
067300                         PERFORM 2160-DERIVE-SPAM-FIELDS THRU 2160-EXIT
067400                 END-IF
067500         END-IF
067600         .
067700     2110-EXIT.
067800         EXIT.
067900     2111-FIND-SPAM-BY-ISO2.
068000         IF WP-ISO2(WS-SUB) = WS-NORM-ISO2-WORK
068100                 SET WS-ROW-WAS-FOUND TO TRUE
068200         END-IF
068300         .
068400     2120-SPAM-ALIAS-FALLBACK.
068500         IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
068600                 SET WS-ROW-NOT-FOUND TO TRUE
068700                 PERFORM 2121-FIND-ALIAS-BY-NAME
068800                         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 >
068900                             WS-ALIAS-COUNT
069000                                 OR WS-ROW-WAS-FOUND
069100                 IF WS-ROW-WAS-FOUND
069200                         MOVE WA-ALIAS-ISO2(WS-SUB2) TO WS-NORM-ISO2-WORK
069300                         PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
069400                         SET WS-ROW-NOT-FOUND TO TRUE
069500                         PERFORM 2111-FIND-SPAM-BY-ISO2
069600                                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB
069700                                     > WS-SPAM-COUNT
069800                                         OR WS-ROW-WAS-FOUND
069900                         IF WS-ROW-WAS-FOUND
070000                                 MOVE WP-MAGX10(WS-SUB) TO
070100                                     WS-SPAM-MAGX10-WORK
070200                                 PERFORM 2160-DERIVE-SPAM-FIELDS THRU
070300                                     2160-EXIT
070400                         END-IF
070500                 END-IF
070600         END-IF
070700         .
070800     2120-EXIT.
070900         EXIT.
071000     2121-FIND-ALIAS-BY-NAME.
071100         IF WA-ALIAS-NAME-CLEAN(WS-SUB2) = CT-NAME-CLEAN(WS-ROW-SUB)
071200                 SET WS-ROW-WAS-FOUND TO TRUE
071300         END-IF
071400         .
071500     2140-SPAM-NAME-FALLBACK.
071600         IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
071700                 SET WS-ROW-NOT-FOUND TO TRUE
071800                 PERFORM 2141-FIND-SPAM-BY-NAME
071900                         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >
072000                             WS-SPAM-COUNT
072100                                 OR WS-ROW-WAS-FOUND
072200                 IF WS-ROW-WAS-FOUND
072300                         MOVE WP-MAGX10(WS-SUB) TO WS-SPAM-MAGX10-WORK
072400                         PERFORM 2160-DERIVE-SPAM-FIELDS THRU 2160-EXIT
072500                 END-IF
072600         END-IF
072700         .
072800     2140-EXIT.
072900         EXIT.
073000     2141-FIND-SPAM-BY-NAME.
073100         IF WP-NAME-CLEAN(WS-SUB) = CT-NAME-CLEAN(WS-ROW-SUB)
073200                 SET WS-ROW-WAS-FOUND TO TRUE
073300         END-IF
073400         .
073500* FEED SUPPLIES THE MAGNITUDE TIMES TEN AS AN INTEGER -- DIVIDE
073600* BACK DOWN AND DERIVE THE GLOBAL PERCENTAGE, 100 TIMES 10 TO THE
073700* POWER OF (MAGNITUDE MINUS TEN).
073800     2160-DERIVE-SPAM-FIELDS.
073900         COMPUTE CT-SPAM-MAGNITUDE(WS-ROW-SUB) ROUNDED =
074000                 WS-SPAM-MAGX10-WORK / 10
074100         COMPUTE CT-SPAM-GLOBALPCT(WS-ROW-SUB) ROUNDED =
074200                 100 * (10 ** (CT-SPAM-MAGNITUDE(WS-ROW-SUB) - 10))
074300         SET CT-SPAM-IS-PRESENT(WS-ROW-SUB) TO TRUE
074400         .
074500     2160-EXIT.
074600         EXIT.
074700* MERGES THE EXPLOIT-ATTEMPT FEED -- TWO PASSES.  THE FEED HAS NO
074800* COUNTRY NAME OF ITS OWN SO THERE IS NO THIRD, NAME-ONLY PASS THE
074900* WAY THERE IS FOR SPAM.
075000     2200-MERGE-EXPLOIT.
075100         PERFORM 2210-MERGE-ONE-EXPL-EXACT
075200                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
075300                     CT-COUNT
075400         PERFORM 2220-EXPL-ALIAS-FALLBACK
075500                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
075600                     CT-COUNT
075700         .
075800     2200-EXIT.
075900         EXIT.
076000     2210-MERGE-ONE-EXPL-EXACT.
076100         IF CT-EXPLOIT-IS-MISSING(WS-ROW-SUB)
076200                 MOVE CT-ISO2(WS-ROW-SUB) TO WS-NORM-ISO2-WORK
076300                 PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
076400                 SET WS-ROW-NOT-FOUND TO TRUE
076500                 PERFORM 2211-FIND-EXPL-BY-ISO2
076600                         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB >
076700                             WS-EXPL-COUNT
076800                                 OR WS-ROW-WAS-FOUND
076900                 IF WS-ROW-WAS-FOUND
077000                         MOVE WX-RANK(WS-SUB) TO
077100                             CT-EXPLOIT-RANK(WS-ROW-SUB)
077200                         MOVE WX-TOTAL-TODAY(WS-SUB) TO
077300                                 CT-EXPLOIT-TOTAL-TODAY(WS-ROW-SUB)
077400                         SET CT-EXPLOIT-IS-PRESENT(WS-ROW-SUB) TO TRUE
077500                         SET CT-EXPL-TOT-IS-PRESENT(WS-ROW-SUB) TO TRUE
077600                 END-IF
077700         END-IF
077800         .
077900     2210-EXIT.
078000         EXIT.
078100     2211-FIND-EXPL-BY-ISO2.
078200         IF WX-ISO2(WS-SUB) = WS-NORM-ISO2-WORK
078300                 SET WS-ROW-WAS-FOUND TO TRUE
078400         END-IF
078500         .
078600     2220-EXPL-ALIAS-FALLBACK.
078700         IF CT-EXPLOIT-IS-MISSING(WS-ROW-SUB)
078800                 SET WS-ROW-NOT-FOUND TO TRUE
078900                 PERFORM 2221-FIND-ALIAS-BY-NAME2
079000                         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 >
079100                             WS-ALIAS-COUNT
079200                                 OR WS-ROW-WAS-FOUND
079300                 IF WS-ROW-WAS-FOUND
079400                         MOVE WA-ALIAS-ISO2(WS-SUB2) TO WS-NORM-ISO2-WORK
079500                         PERFORM 8100-NORMALIZE-ISO2 THRU 8100-EXIT
079600                         SET WS-ROW-NOT-FOUND TO TRUE
079700                         PERFORM 2211-FIND-EXPL-BY-ISO2
079800                                 VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB
079900                                     > WS-EXPL-COUNT
080000                                         OR WS-ROW-WAS-FOUND
080100                         IF WS-ROW-WAS-FOUND
080200                                 MOVE WX-RANK(WS-SUB) TO
080300                                     CT-EXPLOIT-RANK(WS-ROW-SUB)
080400                                 MOVE WX-TOTAL-TODAY(WS-SUB) TO
080500                                 CT-EXPLOIT-TOTAL-TODAY(WS-ROW-SUB)
080600                                 SET CT-EXPLOIT-IS-PRESENT(WS-ROW-SUB) TO
080700                                     TRUE
080800                                 SET CT-EXPL-TOT-IS-PRESENT(WS-ROW-SUB)
080900                                     TO TRUE
081000                         END-IF
081100                 END-IF
081200         END-IF
081300         .
081400     2220-EXIT.
081500         EXIT.
081600     2221-FIND-ALIAS-BY-NAME2.
081700         IF WA-ALIAS-NAME-CLEAN(WS-SUB2) = CT-NAME-CLEAN(WS-ROW-SUB)
081800                 SET WS-ROW-WAS-FOUND TO TRUE
081900         END-IF
082000         .
082100* SCORES EVERY ROW BY TOPSIS.  THE PARAMETER-CARD WEIGHTS CARRY NO
082200* FILLER OF THEIR OWN -- STAGE THEM INTO CRSTOPSI'S LINKAGE SHAPE
082300* BEFORE THE CALL.
082400     3000-SCORE-ALL-ROWS.
082500         MOVE CP-W-APT  TO WS-TW-APT
082600         MOVE CP-W-GCI  TO WS-TW-GCI
082700         MOVE CP-W-NCSI TO WS-TW-NCSI
082800         MOVE CP-W-MAL  TO WS-TW-MAL
082900         MOVE CP-W-SPAM TO WS-TW-SPAM
083000         CALL 'CRSTOPSI' USING CRS-COUNTRY-TABLE WS-TOPSI-WEIGHTS
083100                 CP-NCSI-MODE
083200         .
083300     3000-EXIT.
083400         EXIT.
083500* CAPS THE SCORE AGAINST A COUNTRY'S EXPLOIT-ATTEMPT RANK TIER.
083600     3100-CAP-ALL-ROWS.
083700         MOVE CP-CAP-0    TO WS-PF-0
083800         MOVE CP-CAP-1-4  TO WS-PF-1-4
083900         MOVE CP-CAP-5-UP TO WS-PF-5-UP
084000         CALL 'CRSPRCAP' USING CRS-COUNTRY-TABLE CP-CAP-MODE
084100                 WS-PRCAP-FACTORS CP-CAP-PCTL-SPEC
084200         .
084300     3100-EXIT.
084400         EXIT.
084500* BANDS THE CAPPED SCORE INTO CRS-TIER NAMES BY QUANTILE CUTOFF.
084600* THE QUANTILE GROUP'S SHAPE MATCHES LK-QUANTILES BYTE FOR BYTE --
084700* PASSED STRAIGHT THROUGH, NO STAGING NEEDED.
084800     3200-BAND-ALL-ROWS.
084900         CALL 'CRSBANDG' USING CRS-COUNTRY-TABLE CP-QUANTILES
085000         .
085100     3200-EXIT.
085200         EXIT.
085300* MARKS EXCLUDED COUNTRIES -- THE OPERATOR'S EXCLUDE CARD NAMES A
085400* COUNTRY BY FULL NAME OR BY ISO2, MATCHED EXACTLY (ISO2 UPCASED).
085500     3300-EXCLUDE-ROWS.
085600         PERFORM 3310-DEFAULT-ONE-ROW
085700                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
085800                     CT-COUNT
085900         IF CP-EXCLUDE-COUNT > ZERO
086000                 PERFORM 3320-EXCLUDE-ONE-CARD
086100                         VARYING WS-EXCL-SUB FROM 1 BY 1
086200                                 UNTIL WS-EXCL-SUB > CP-EXCLUDE-COUNT
086300         END-IF
086400         .
086500     3300-EXIT.
086600         EXIT.
086700     3310-DEFAULT-ONE-ROW.
086800         SET CT-IS-KEPT(WS-ROW-SUB) TO TRUE
086900         .
087000     3320-EXCLUDE-ONE-CARD.
087100         PERFORM 3330-EXCLUDE-ONE-ROW
087200                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
087300                     CT-COUNT
087400         .
087500     3330-EXCLUDE-ONE-ROW.
087600         IF CT-COUNTRY(WS-ROW-SUB) = CP-EXCLUDE-NAME(WS-EXCL-SUB)
087700                 SET CT-IS-EXCLUDED(WS-ROW-SUB) TO TRUE
087800         END-IF
087900         IF CP-EXCLUDE-ISO2(WS-EXCL-SUB) NOT = SPACES
088000                 IF CT-ISO2(WS-ROW-SUB) = CP-EXCLUDE-ISO2(WS-EXCL-SUB)
088100                         SET CT-IS-EXCLUDED(WS-ROW-SUB) TO TRUE
088200                 END-IF
088300         END-IF
088400         .
088500* SORTS THE KEPT ROWS DESCENDING BY FINAL RISK SCORE.  THE SHOP'S
088600* OLD FUZZY-MATCH UTILITY SORTED RESOURCE NAMES THE SAME WAY -- AN
088700* INDEX ARRAY IS SHUFFLED INSTEAD OF THE WHOLE TABLE, SINCE THE
088800* COUNTRY-TABLE ENTRY IS FAR WIDER THAN A FOUR-BYTE SUBSCRIPT.
088900     3400-SORT-ROWS.
089000         PERFORM 3410-BUILD-SORT-IDX THRU 3410-EXIT
089100         PERFORM 3420-SORT-PASS THRU 3420-EXIT
089200         .
089300     3400-EXIT.
089400         EXIT.
089500     3410-BUILD-SORT-IDX.
089600         MOVE ZERO TO WS-SORT-IDX-CNT
089700         PERFORM 3411-BUILD-ONE-IDX
089800                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
089900                     CT-COUNT
090000         .
090100     3410-EXIT.
090200         EXIT.
090300     3411-BUILD-ONE-IDX.
090400         IF CT-IS-KEPT(WS-ROW-SUB)
090500                 ADD 1 TO WS-SORT-IDX-CNT
090600                 MOVE WS-ROW-SUB TO WS-SORT-IDX(WS-SORT-IDX-CNT)
090700         END-IF
090800         .
090900* ORDINARY BUBBLE SORT, DESCENDING, STABLE ON TIES.
091000     3420-SORT-PASS.
091100         IF WS-SORT-IDX-CNT > 1
091200                 PERFORM 3421-OUTER-PASS
091300                         VARYING WS-SUB FROM 1 BY 1
091400                                 UNTIL WS-SUB > WS-SORT-IDX-CNT - 1
091500         END-IF
091600         .
091700     3420-EXIT.
091800         EXIT.
091900     3421-OUTER-PASS.
092000         PERFORM 3430-SORT-COMPARE
092100                 VARYING WS-SUB2 FROM 1 BY 1
092200                         UNTIL WS-SUB2 > WS-SORT-IDX-CNT - WS-SUB
092300         .
092400     3430-SORT-COMPARE.
092500         IF CT-RISK-SCORE(WS-SORT-IDX(WS-SUB2)) <
092600                     CT-RISK-SCORE(WS-SORT-IDX(WS-SUB2 + 1))
092700                 MOVE WS-SORT-IDX(WS-SUB2) TO WS-SORT-TEMP
092800                 MOVE WS-SORT-IDX(WS-SUB2 + 1) TO WS-SORT-IDX(WS-SUB2)
092900                 MOVE WS-SORT-TEMP TO WS-SORT-IDX(WS-SUB2 + 1)
093000         END-IF
093100         .
093200* WRITES THE STANDARD TOP-N REPORT.  NO INTRINSIC MIN FUNCTION ON
093300* THIS COMPILER -- A PLAIN COMPARE PICKS THE SMALLER OF THE CARD'S
093400* TOP-N AND THE NUMBER OF ROWS ACTUALLY KEPT.
093500     4000-WRITE-REPORT.
093600         IF CP-TOP-N < WS-SORT-IDX-CNT
093700                 MOVE CP-TOP-N TO WS-PRINT-LIMIT
093800         ELSE
093900                 MOVE WS-SORT-IDX-CNT TO WS-PRINT-LIMIT
094000         END-IF
094100         PERFORM 4010-PRINT-HEADING THRU 4010-EXIT
094200         PERFORM 4020-PRINT-DETAIL-LOOP THRU 4020-EXIT
094300         PERFORM 4090-PRINT-TRAILER THRU 4090-EXIT
094400         .
094500     4000-EXIT.
094600         EXIT.
094700     4010-PRINT-HEADING.
094800         WRITE RPT-HEADING-LINE AFTER ADVANCING PAGE
094900         WRITE RPT-COLUMN-HEAD-LINE AFTER ADVANCING 2 LINES
095000         .
095100     4010-EXIT.
095200         EXIT.
095300     4020-PRINT-DETAIL-LOOP.
095400         PERFORM 4030-PRINT-ONE-DETAIL
095500                 VARYING WS-PRINT-SUB FROM 1 BY 1
095600                         UNTIL WS-PRINT-SUB > WS-PRINT-LIMIT
095700         .
095800     4020-EXIT.
095900         EXIT.
096000     4030-PRINT-ONE-DETAIL.
096100         MOVE WS-SORT-IDX(WS-PRINT-SUB) TO WS-ROW-SUB
096200         PERFORM 4040-FORMAT-ONE-DETAIL THRU 4040-EXIT
096300         WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINES
096400         .
096500     4030-EXIT.
096600         EXIT.
096700* BLANKS OUT ANY COLUMN THE MERGE NEVER FILLED IN RATHER THAN
096800* PRINTING A MISLEADING ZERO.
096900     4040-FORMAT-ONE-DETAIL.
097000         MOVE CT-COUNTRY(WS-ROW-SUB) TO RD-COUNTRY
097100         MOVE CT-ISO2(WS-ROW-SUB) TO RD-ISO2
097200         MOVE CT-GCI-SUM(WS-ROW-SUB) TO RD-GCI
097300         MOVE CT-APT-GROUP-COUNT(WS-ROW-SUB) TO RD-APT
097400         IF CT-NCSI-IS-MISSING(WS-ROW-SUB)
097500                 MOVE SPACES TO RD-NCSI
097600         ELSE
097700                 MOVE CT-NCSI-SCORE(WS-ROW-SUB) TO RD-NCSI
097800         END-IF
097900         IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
098000                 MOVE SPACES TO RD-SPAM
098100         ELSE
098200                 MOVE CT-SPAM-MAGNITUDE(WS-ROW-SUB) TO RD-SPAM
098300         END-IF
098400         IF CT-EXPLOIT-IS-MISSING(WS-ROW-SUB)
098500                 MOVE SPACES TO RD-EXPLOIT-RANK
098600         ELSE
098700                 MOVE CT-EXPLOIT-RANK(WS-ROW-SUB) TO RD-EXPLOIT-RANK
098800         END-IF
098900         IF CT-EXPL-TOT-IS-MISSING(WS-ROW-SUB)
099000                 MOVE SPACES TO RD-EXPLOIT-TOTAL-TODAY
099100         ELSE
099200                 MOVE CT-EXPLOIT-TOTAL-TODAY(WS-ROW-SUB) TO
099300                         RD-EXPLOIT-TOTAL-TODAY
099400         END-IF
099500         MOVE CT-RISK-SCORE(WS-ROW-SUB) TO RD-RISK
099600         MOVE CT-RISK-LEVEL(WS-ROW-SUB) TO RD-RISK-LEVEL
099700         .
099800     4040-EXIT.
099900         EXIT.
100000     4090-PRINT-TRAILER.
100100         MOVE WS-PRINT-LIMIT TO RT-COUNT
100200         WRITE RPT-TRAILER-LINE AFTER ADVANCING 2 LINES
100300         .
100400     4090-EXIT.
100500         EXIT.
100600* ANSWERS THE OPERATOR'S SINGLE-COUNTRY QUERY CARD -- CRSQUERY DOES
100700* THE EXACT / ALIAS / FUZZY LOOKUP AND HANDS BACK A ROW SUBSCRIPT.
100800     4200-RUN-QUERY.
100900         CALL 'CRSQUERY' USING CRS-COUNTRY-TABLE CP-QUERY-STRING
101000                 WS-QUERY-FOUND-SW WS-QUERY-ROW-SUB WS-QUERY-LITERAL-SW
101100         IF WS-QUERY-WAS-FOUND
101200                 IF WS-QUERY-IS-LITERAL OR CP-AUTO-CONFIRM-ON
101300                         PERFORM 4010-PRINT-HEADING THRU 4010-EXIT
101400                         MOVE WS-QUERY-ROW-SUB TO WS-ROW-SUB
101500                         PERFORM 4040-FORMAT-ONE-DETAIL THRU 4040-EXIT
101600                         WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINES
101700                 ELSE
101800                         PERFORM 4220-PRINT-CONFIRM-NEEDED THRU 4220-EXIT
101900                 END-IF
102000         ELSE
102100                 PERFORM 4230-PRINT-NO-MATCH THRU 4230-EXIT
102200         END-IF
102300         .
102400     4200-EXIT.
102500         EXIT.
102600* A FUZZY HIT WITH AUTO-CONFIRM OFF IS PRINTED AS A CANDIDATE, NOT
102700* AS A DEFINITE ANSWER -- THE OLD VAX TERMINAL SESSION WOULD HAVE
102800* PROMPTED Y/N HERE; THE WEEKEND BATCH JOB JUST FLAGS IT INSTEAD.
102900     4220-PRINT-CONFIRM-NEEDED.
103000         PERFORM 4010-PRINT-HEADING THRU 4010-EXIT
103100         MOVE SPACES TO RPT-DETAIL-LINE
103200         MOVE 'CONFIRM NEEDED -- BEST GUESS:' TO RD-COUNTRY
103300         WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINES
103400         MOVE WS-QUERY-ROW-SUB TO WS-ROW-SUB
103500         PERFORM 4040-FORMAT-ONE-DETAIL THRU 4040-EXIT
103600         WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINES
103700         .
103800     4220-EXIT.
103900         EXIT.
104000     4230-PRINT-NO-MATCH.
104100         PERFORM 4010-PRINT-HEADING THRU 4010-EXIT
104200         MOVE SPACES TO RPT-DETAIL-LINE
104300         MOVE 'NO MATCH FOR QUERY STRING' TO RD-COUNTRY
104400         WRITE RPT-DETAIL-LINE AFTER ADVANCING 1 LINES
104500         .
104600     4230-EXIT.
104700         EXIT.
104800* FULL EXPORT -- EVERY ROW, EXCLUDED OR NOT, UNSORTED TABLE ORDER.
104900     4500-WRITE-SCORED-FILE.
105000         PERFORM 4510-WRITE-ONE-SCORED-ROW
105100                 VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB >
105200                     CT-COUNT
105300         .
105400     4500-EXIT.
105500         EXIT.
105600     4510-WRITE-ONE-SCORED-ROW.
105700         MOVE CT-COUNTRY(WS-ROW-SUB) TO SO-COUNTRY
105800         MOVE CT-ISO2(WS-ROW-SUB) TO SO-ISO2
105900         MOVE CT-GCI-SUM(WS-ROW-SUB) TO SO-GCI-SUM
106000         MOVE CT-APT-GROUP-COUNT(WS-ROW-SUB) TO SO-APT-GROUP-COUNT
106100         MOVE CT-RISK-SCORE(WS-ROW-SUB) TO SO-RISK-SCORE
106200         MOVE CT-RISK-LEVEL(WS-ROW-SUB) TO SO-RISK-LEVEL
106300         IF CT-NCSI-IS-MISSING(WS-ROW-SUB)
106400                 MOVE SPACES TO SO-NCSI-SCORE-X
106500         ELSE
106600                 MOVE CT-NCSI-SCORE(WS-ROW-SUB) TO SO-NCSI-SCORE
106700         END-IF
106800         IF CT-SPAM-IS-MISSING(WS-ROW-SUB)
106900                 MOVE SPACES TO SO-SPAM-MAGNITUDE-X
107000         ELSE
107100                 MOVE CT-SPAM-MAGNITUDE(WS-ROW-SUB) TO SO-SPAM-MAGNITUDE
107200         END-IF
107300         IF CT-EXPLOIT-IS-MISSING(WS-ROW-SUB)
107400                 MOVE SPACES TO SO-EXPLOIT-RANK-X
107500         ELSE
107600                 MOVE CT-EXPLOIT-RANK(WS-ROW-SUB) TO SO-EXPLOIT-RANK
107700         END-IF
107800         IF CT-EXPL-TOT-IS-MISSING(WS-ROW-SUB)
107900                 MOVE SPACES TO SO-EXPL-TOT-TODAY-X
108000         ELSE
108100                 MOVE CT-EXPLOIT-TOTAL-TODAY(WS-ROW-SUB) TO
108200                         SO-EXPLOIT-TOTAL-TODAY
108300         END-IF
108400         WRITE SCORED-OUT-RECORD
108500         .
108600* FIXES UP THE THREE ISO2 CODES THE SPAM AND EXPLOIT FEEDS SPELL
108700* DIFFERENTLY FROM THE BASE FILE'S ISO 3166-1 CODES.
108800     8100-NORMALIZE-ISO2.
108900         INSPECT WS-NORM-ISO2-WORK CONVERTING WS-DOWNCASE-TABLE
109000                 TO WS-UPCASE-TABLE
109100         EVALUATE WS-NORM-ISO2-WORK
109200                 WHEN 'UK'
109300                         MOVE 'GB' TO WS-NORM-ISO2-WORK
109400                 WHEN 'EL'
109500                         MOVE 'GR' TO WS-NORM-ISO2-WORK
109600                 WHEN 'KO'
109700                         MOVE 'XK' TO WS-NORM-ISO2-WORK
109800                 WHEN OTHER
109900                         CONTINUE
110000         END-EVALUATE
110100         .
110200     8100-EXIT.
110300         EXIT.
110400* A REQUIRED FIELD CAME IN BLANK ON BASE-IN -- THIS IS THE ONLY
110500* FATAL CONDITION IN THE WHOLE RUN, SO IT GOES STRAIGHT TO THE
110600* LANGUAGE ENVIRONMENT ABEND SERVICE RATHER THAN JUST SKIPPING
110700* THE ROW THE WAY A BAD OPTIONAL FIELD WOULD BE HANDLED.
110800     9900-ABEND-RUN.
110900         DISPLAY 'CRSDRIVR - REQUIRED FIELD MISSING ON BASE-IN RECORD'
111000         DISPLAY 'CRSDRIVR - JOB ABENDING'
111100         CALL ABND-PGM USING ABEND-CODE
111200         GOBACK
111300         .
111400     9900-EXIT.
111500         EXIT.
