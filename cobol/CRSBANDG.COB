000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ RENT
000200* LAST UPDATE ON 04 AUG 2026 AT 13:05:27 BY  RSTRICKL VERSION 05     @05A
000300* LAST UPDATE ON 11 JUL 2018 AT 15:40:09 BY  QPELLETR VERSION 04     @04A
000400* LAST UPDATE ON 09 SEP 2008 AT 09:55:31 BY  DSOUBRA  VERSION 03     @03A
000500* LAST UPDATE ON 21 JAN 1999 AT 08:40:00 BY  MFARROW  VERSION 02     @02A
000600* LAST UPDATE ON 30 JUN 1992 AT 14:10:00 BY  RSTRICKL VERSION 01     @01A
000700 ID DIVISION.
000800 PROGRAM-ID. CRSBANDG.
000900 AUTHOR. STRICKLAND--MERIDIAN.
001000 INSTALLATION. MERIDIAN RISK ANALYTICS DATA CENTER.
001100               CALLED FROM CRSDRIVR 3200-BAND-ALL-ROWS AFTER
001200               CRSPRCAP HAS CAPPED EVERY ROW'S RISK-SCORE.  THIS
001300               MODULE TURNS THE NUMERIC SCORE INTO THE FIVE-WAY
001400               TEXT BAND THE WEEKLY REPORT SORTS AND GROUPS ON --
001500               "LOW", "MEDIUM", "HIGH", "VERY HIGH" OR "SEVERE".
001600               THE CUT POINTS ARE NOT FIXED NUMBERS.  THEY ARE
001700               RECOMPUTED EVERY RUN AS FOUR QUANTILES OF THAT
001800               RUN'S OWN RISK-SCORE POPULATION (DEFAULT 20TH,
001900               50TH, 80TH AND 95TH), SO THE BAND BOUNDARIES
002000               TRACK WHEREVER THE CURRENT WEEK'S SCORES ACTUALLY
002100               FALL RATHER THAN A BOUNDARY SET YEARS AGO.  THE
002200               FOUR QUANTILE FRACTIONS COME FROM CP-QUANTILES IN
002300               THE CRSPARM MEMBER.
002400 DATE-WRITTEN. 30 JUNE 1992.
002500 DATE-COMPILED.
002600 SECURITY. MERIDIAN RISK ANALYTICS -- INTERNAL USE ONLY.
002700*-----------------------------------------------------------*
002800* CHANGE LOG                                                *
002900*-----------------------------------------------------------*
003000* 30 JUN 1992 RSTRICKL  WR-1212  ORIGINAL CODING -- FOUR FIXED       @01A
003100*             QUARTILE-STYLE CUT POINTS, HARD-CODED.                 @01A
003200* 21 JAN 1999 MFARROW   WR-1962  Y2K READINESS REVIEW -- NO          @02A
003300*             DATE FIELDS IN THIS MODULE, NO CHANGE REQUIRED.        @02A
003400* 09 SEP 2008 DSOUBRA   WR-2740  CUT POINTS ARE NOW COMPUTED         @03A
003500*             FRESH EACH RUN AS QUANTILES OF THE RISK-SCORE          @03A
003600*             POPULATION INSTEAD OF HARD-CODED CONSTANTS.            @03A
003700* 11 JUL 2018 QPELLETR  WR-3690  QUANTILE FRACTIONS MOVED OUT        @04A
003800*             TO CP-QUANTILES IN CRSPARM SO SCHEDULING CAN           @04A
003900*             OVERRIDE THEM WITHOUT TOUCHING THIS SOURCE.            @04A
004000* 04 AUG 2026 RSTRICKL  WR-4493  NO LOGIC CHANGE -- ADDED THE        @05A
004100*             SNAP-DUMP ALIAS FIELDS BELOW FOR OPERATIONS.           @05A
004200*-----------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-370.
004600 OBJECT-COMPUTER. IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900     CLASS BAND-DIGIT IS '0' THRU '9'.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77  PGMNAME                     PIC X(8) VALUE 'CRSBANDG'.
005300 77  WS-ROW-SUB                  PIC 9(04) COMP.
005400 77  WS-SORT-SUB                 PIC 9(04) COMP.
005500 77  WS-SORT-SUB2                PIC 9(04) COMP.
005600 77  WS-SORT-TEMP                PIC 9(03)V99 COMP.
005700 77  WS-QUANTILE-REQUEST         PIC 9V9999 COMP.
005800 77  WS-CUT-RESULT               PIC 9(03)V99 COMP.
005900 77  WS-POS-WHOLE                PIC 9(04) COMP.
006000 77  WS-POS-FRAC                 PIC S9(1)V9(6) COMP.
006100 77  WS-POS-FULL                 PIC S9(5)V9(6) COMP.
006200 77  WS-LOW-IDX                  PIC 9(04) COMP.
006300 77  WS-HIGH-IDX                 PIC 9(04) COMP.
006400 01  WS-SORT-TABLE.
006500     05  WS-SORT-CNT              PIC 9(04) COMP VALUE ZERO.
006600     05  FILLER                   PIC X(04).
006700     05  WS-SORT-VAL OCCURS 300 TIMES PIC 9(03)V99 COMP.
006800* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THIS         @05A
006900* WORK TABLE AS ONE BYTE STRING IN THE ABEND LISTING.                @05A
007000 01  WS-SORT-TABLE-X REDEFINES WS-SORT-TABLE.
007100     05  FILLER                   PIC X(606).
007200 01  WS-CUT-VALUES.
007300     05  WS-CUT-1                 PIC 9(03)V99 COMP VALUE ZERO.
007400     05  WS-CUT-2                 PIC 9(03)V99 COMP VALUE ZERO.
007500     05  WS-CUT-3                 PIC 9(03)V99 COMP VALUE ZERO.
007600     05  WS-CUT-4                 PIC 9(03)V99 COMP VALUE ZERO.
007700     05  FILLER                   PIC X(04).
007800* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THE          @05A
007900* FOUR CUT POINTS AS ONE BYTE STRING IN THE ABEND LISTING.           @05A
008000 01  WS-CUT-VALUES-X REDEFINES WS-CUT-VALUES.
008100     05  FILLER                   PIC X(20).
008200 01  WS-QUANTILE-WORK.
008300     05  WS-Q1-WORK               PIC 9V9999 COMP VALUE ZERO.
008400     05  WS-Q2-WORK               PIC 9V9999 COMP VALUE ZERO.
008500     05  WS-Q3-WORK               PIC 9V9999 COMP VALUE ZERO.
008600     05  WS-Q4-WORK               PIC 9V9999 COMP VALUE ZERO.
008700     05  FILLER                   PIC X(04).
008800* REDEFINED BELOW SO THE SNAP-DUMP FORMATTER CAN RENDER THE          @05A
008900* FOUR QUANTILE FRACTIONS AS ONE BYTE STRING IN THE ABEND            @05A
009000* LISTING.                                                           @05A
009100 01  WS-QUANTILE-WORK-X REDEFINES WS-QUANTILE-WORK.
009200     05  FILLER                   PIC X(20).
009300 LINKAGE SECTION.
009400 COPY CRSTABL.
009500 01  LK-QUANTILES.
009600     05  LK-Q1                    PIC 9V9999.
009700     05  LK-Q2                    PIC 9V9999.
009800     05  LK-Q3                    PIC 9V9999.
009900     05  LK-Q4                    PIC 9V9999.
010000 PROCEDURE DIVISION USING CRS-COUNTRY-TABLE LK-QUANTILES.
010100 0100-MAIN-LINE.
010200     MOVE LK-Q1 TO WS-Q1-WORK
010300     MOVE LK-Q2 TO WS-Q2-WORK
010400     MOVE LK-Q3 TO WS-Q3-WORK
010500     MOVE LK-Q4 TO WS-Q4-WORK
010600     PERFORM 0200-BUILD-SORTED-SCORES THRU 0200-EXIT
010700     PERFORM 0300-COMPUTE-CUTS THRU 0300-EXIT
010800     PERFORM 0400-ASSIGN-BANDS THRU 0400-EXIT
010900     GOBACK
011000     .
011100* COPY THE RISK-SCORE POPULATION AND BUBBLE-SORT IT ASCENDING --     @01A
011200* THE SAME POPULATION-BUILD CRSPRCAP USES FOR ITS PERCENTILE         @03A
011300* CAP MODE.                                                          @03A
011400 0200-BUILD-SORTED-SCORES.
011500     MOVE ZERO TO WS-SORT-CNT
011600     PERFORM 0210-COPY-SCORE
011700         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
011800     PERFORM 0220-SORT-PASS
011900         VARYING WS-SORT-SUB FROM 1 BY 1
012000         UNTIL WS-SORT-SUB NOT < WS-SORT-CNT
012100     .
012200 0200-EXIT.
012300     EXIT.
012400 0210-COPY-SCORE.
012500     ADD 1 TO WS-SORT-CNT
012600     MOVE CT-RISK-SCORE(WS-ROW-SUB) TO WS-SORT-VAL(WS-SORT-CNT)
012700     .
012800 0220-SORT-PASS.
012900     PERFORM 0230-SORT-COMPARE
013000         VARYING WS-SORT-SUB2 FROM 1 BY 1
013100         UNTIL WS-SORT-SUB2 > WS-SORT-CNT - WS-SORT-SUB
013200     .
013300 0230-SORT-COMPARE.
013400     IF WS-SORT-VAL(WS-SORT-SUB2) > WS-SORT-VAL(WS-SORT-SUB2 + 1)
013500         MOVE WS-SORT-VAL(WS-SORT-SUB2) TO WS-SORT-TEMP
013600         MOVE WS-SORT-VAL(WS-SORT-SUB2 + 1) TO
013700             WS-SORT-VAL(WS-SORT-SUB2)
013800         MOVE WS-SORT-TEMP TO WS-SORT-VAL(WS-SORT-SUB2 + 1)
013900     END-IF
014000     .
014100* FOUR CUT POINTS, ONE PER CONFIGURED QUANTILE FRACTION.             @03A
014200 0300-COMPUTE-CUTS.
014300     MOVE WS-Q1-WORK TO WS-QUANTILE-REQUEST
014400     PERFORM 0310-COMPUTE-ONE-CUT THRU 0310-EXIT
014500     MOVE WS-CUT-RESULT TO WS-CUT-1
014600     MOVE WS-Q2-WORK TO WS-QUANTILE-REQUEST
014700     PERFORM 0310-COMPUTE-ONE-CUT THRU 0310-EXIT
014800     MOVE WS-CUT-RESULT TO WS-CUT-2
014900     MOVE WS-Q3-WORK TO WS-QUANTILE-REQUEST
015000     PERFORM 0310-COMPUTE-ONE-CUT THRU 0310-EXIT
015100     MOVE WS-CUT-RESULT TO WS-CUT-3
015200     MOVE WS-Q4-WORK TO WS-QUANTILE-REQUEST
015300     PERFORM 0310-COMPUTE-ONE-CUT THRU 0310-EXIT
015400     MOVE WS-CUT-RESULT TO WS-CUT-4
015500     .
015600 0300-EXIT.
015700     EXIT.
015800* LINEAR-INTERPOLATED QUANTILE OF THE SORTED POPULATION --           @03A
015900* POSITION = FRACTION * (N-1), INTERPOLATE BETWEEN THE TWO           @03A
016000* SURROUNDING ORDER STATISTICS.                                      @03A
016100 0310-COMPUTE-ONE-CUT.
016200     IF WS-SORT-CNT = 1
016300         MOVE WS-SORT-VAL(1) TO WS-CUT-RESULT
016400     ELSE
016500         COMPUTE WS-POS-FULL =
016600             WS-QUANTILE-REQUEST * (WS-SORT-CNT - 1)
016700         MOVE WS-POS-FULL TO WS-POS-WHOLE
016800         COMPUTE WS-POS-FRAC = WS-POS-FULL - WS-POS-WHOLE
016900         MOVE WS-POS-WHOLE TO WS-LOW-IDX
017000         ADD 1 TO WS-LOW-IDX
017100         MOVE WS-LOW-IDX TO WS-HIGH-IDX
017200         IF WS-POS-FRAC > ZERO
017300             ADD 1 TO WS-HIGH-IDX
017400         END-IF
017500         IF WS-HIGH-IDX > WS-SORT-CNT
017600             MOVE WS-SORT-CNT TO WS-HIGH-IDX
017700         END-IF
017800         COMPUTE WS-CUT-RESULT ROUNDED =
017900             WS-SORT-VAL(WS-LOW-IDX) +
018000             ((WS-SORT-VAL(WS-HIGH-IDX) - WS-SORT-VAL(WS-LOW-IDX))
018100              * WS-POS-FRAC)
018200     END-IF
018300     .
018400 0310-EXIT.
018500     EXIT.
018600* ASSIGN EVERY ROW ITS BAND AGAINST THE FOUR CUT POINTS JUST         @01A
018700* COMPUTED.                                                          @01A
018800 0400-ASSIGN-BANDS.
018900     PERFORM 0410-ASSIGN-ROW-BAND
019000         VARYING WS-ROW-SUB FROM 1 BY 1 UNTIL WS-ROW-SUB > CT-COUNT
019100     .
019200 0400-EXIT.
019300     EXIT.
019400 0410-ASSIGN-ROW-BAND.
019500     EVALUATE TRUE
019600         WHEN CT-RISK-SCORE(WS-ROW-SUB) <= WS-CUT-1
019700             MOVE 'Low' TO CT-RISK-LEVEL(WS-ROW-SUB)
019800         WHEN CT-RISK-SCORE(WS-ROW-SUB) <= WS-CUT-2
019900             MOVE 'Medium' TO CT-RISK-LEVEL(WS-ROW-SUB)
020000         WHEN CT-RISK-SCORE(WS-ROW-SUB) <= WS-CUT-3
020100             MOVE 'High' TO CT-RISK-LEVEL(WS-ROW-SUB)
020200         WHEN CT-RISK-SCORE(WS-ROW-SUB) <= WS-CUT-4
020300             MOVE 'Very High' TO CT-RISK-LEVEL(WS-ROW-SUB)
020400         WHEN OTHER
020500             MOVE 'Severe' TO CT-RISK-LEVEL(WS-ROW-SUB)
020600     END-EVALUATE
020700     .
