000100*****************************************************************
000200* CRSRPTL  -  TOP-N / QUERY REPORT LINE LAYOUTS  (REPORT-OUT)    *
000300* ---------------------------------------------------------     *
000400* FOLLOWS THE SHOP'S STANDARD PRINT-LINE PAIRING --              *
000500* ONE HEADING, ONE COLUMN-HEAD, ONE DETAIL, ONE TRAILER LINE.    *
000600*****************************************************************
000700 01  RPT-HEADING-LINE.
000800     05  FILLER                  PIC X(01) VALUE '1'.
000900     05  FILLER                  PIC X(36)
001000         VALUE 'THREATATLAS COUNTRY RISK SCORE REPORT'.
001100     05  FILLER                  PIC X(43) VALUE SPACES.
001200 01  RPT-COLUMN-HEAD-LINE.
001300     05  FILLER                  PIC X(01) VALUE SPACE.
001400     05  FILLER                  PIC X(30) VALUE 'COUNTRY'.
001500     05  FILLER                  PIC X(04) VALUE 'ISO2'.
001600     05  FILLER                  PIC X(07) VALUE '   NCSI'.
001700     05  FILLER                  PIC X(06) VALUE '  SPAM'.
001800     05  FILLER                  PIC X(07) VALUE '    GCI'.
001900     05  FILLER                  PIC X(05) VALUE '  APT'.
002000     05  FILLER                  PIC X(08) VALUE 'EXP-RANK'.
002100     05  FILLER                  PIC X(11) VALUE '  EXP-TODAY'.
002200     05  FILLER                  PIC X(08) VALUE '    RISK'.
002300     05  FILLER                  PIC X(10) VALUE 'LEVEL'.
002400 01  RPT-DETAIL-LINE.
002500     05  RD-CC                   PIC X(01) VALUE SPACE.
002600     05  RD-COUNTRY              PIC X(30).
002700     05  RD-ISO2                 PIC X(02).
002800     05  FILLER                  PIC X(02) VALUE SPACES.
002900     05  RD-NCSI                 PIC ZZ9.99.
003000     05  FILLER                  PIC X(01) VALUE SPACE.
003100     05  RD-SPAM                 PIC ZZ.9.
003200     05  FILLER                  PIC X(02) VALUE SPACES.
003300     05  RD-GCI                  PIC ZZ9.99.
003400     05  FILLER                  PIC X(01) VALUE SPACE.
003500     05  RD-APT                  PIC ZZ9.
003600     05  FILLER                  PIC X(02) VALUE SPACES.
003700     05  RD-EXPLOIT-RANK         PIC ZZZ9.
003800     05  FILLER                  PIC X(04) VALUE SPACES.
003900     05  RD-EXPLOIT-TOTAL-TODAY  PIC ZZZ,ZZZ,ZZ9.
004000     05  RD-RISK                 PIC ZZ9.99.
004100     05  FILLER                  PIC X(02) VALUE SPACES.
004200     05  RD-RISK-LEVEL           PIC X(10).
004300 01  RPT-TRAILER-LINE.
004400     05  FILLER                  PIC X(01) VALUE SPACE.
004500     05  FILLER                  PIC X(20) VALUE 'COUNTRIES LISTED -- '.
004600     05  RT-COUNT                PIC ZZZ9.
004700     05  FILLER                  PIC X(75) VALUE SPACES.
