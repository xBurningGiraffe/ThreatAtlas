000100*****************************************************************
000200* CRSBASE  -  BASE COUNTRY RISK MASTER RECORD                   *
000300* ---------------------------------------------------------     *
000400* ONE RECORD PER COUNTRY AS SUPPLIED BY THE RISK DATA FEED.     *
000500* CARRIES THE GCI SUM AND APT GROUP COUNT THAT DRIVE THE        *
000600* COMPOSITE SCORE.  GCI-SUM MAY ARRIVE BLANK (FEED OMITTED THE  *
000700* COLUMN FOR THAT RUN) -- THE X-REDEFINE BELOW IS THE BLANK      *
000800* TEST USED BY CRSDRIVR 1010-EDIT-BASE-ROW.                      *
000900*****************************************************************
001000 01  BASE-IN-RECORD.
001100     05  BI-COUNTRY              PIC X(30).
001200     05  BI-ISO2                 PIC X(02).
001300     05  BI-GCI-SUM              PIC 9(03)V99.
001400     05  BI-GCI-SUM-X REDEFINES
001500         BI-GCI-SUM              PIC X(05).
001600     05  BI-APT-GROUP-COUNT      PIC 9(03).
001700     05  BI-APT-GRP-CNT-X REDEFINES
001800         BI-APT-GROUP-COUNT      PIC X(03).
001900     05  BI-TIER                 PIC X(10).
002000     05  FILLER                  PIC X(10).
